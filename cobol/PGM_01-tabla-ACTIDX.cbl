000100******************************************************************
000200*    COPY   PGM_01-tabla-ACTIDX                                 *
000300*    SISTEMA CAF  -  CUENTAS Y FONDOS                            *
000400*    ============================================================
000500*    TABLA EN MEMORIA DE CUENTAS (WT-ACTIDX), CARGADA UNA SOLA   *
000600*    VEZ EN 1000-INICIO-I LEYENDO ACCTMST COMPLETO EN ORDEN      *
000700*    RELATIVO DE GRABACION. GUARDA EL NUMERO DE REGISTRO         *
000800*    RELATIVO (WT-ACT-RRN) DE CADA CUENTA PARA QUE EL REWRITE    *
000900*    POSTERIOR (BAJA DE CUENTA, O POSTEO DE USO/CANCELACION)     *
001000*    VAYA DIRECTO AL REGISTRO SIN RELEER EL ARCHIVO.             *
001100*    SE BUSCA POR WT-ACT-NUMCTA CON SEARCH ALL (BINARIA); POR ESO*
001200*    LA TABLA SE CARGA ORDENADA POR NUMERO DE CUENTA, QUE COMO EL*
001300*    NUMERO DE CUENTA SE OTORGA EN FORMA CRECIENTE (VER PGMALCAF,*
001400*    3100-MINT-NUMERO-I) COINCIDE CON EL ORDEN DE ALTA.          *
001500*    ============================================================
001600*    HISTORIA
001700*    2004-03-22  D.SOSA      ALTA - REEMPLAZA LA CLAVE VSAM QUE  *
001800*                            TENIA EL MAESTRO ANTES DE QUE ESTE  *
001900*                            BATCH PASARA A TRABAJAR SOBRE UN    *
002000*                            ARCHIVO RELATIVE (SIN SOPORTE ISAM) *
002100*    2005-01-17  D.SOSA      CAF-0341 SE AGREGA WS-ACT-MAX-ID Y  *
002200*                            WS-ACT-MAX-NUMCTA PARA LA NUMERACION*
002300*                            DE LA PROXIMA CUENTA SIN RECORRER LA*
002400*                            TABLA DE NUEVO                      *
002500******************************************************************
002600 01  WT-ACTIDX.
002700     03  WT-ACT-TABLA        OCCURS 2000 TIMES
002800                 ASCENDING KEY IS WT-ACT-NUMCTA
002900                 INDEXED BY       IDX-ACT.
003000         05  WT-ACT-RRN          PIC S9(09) COMP.
003100         05  WT-ACT-ACCOUNT-ID   PIC 9(09).
003200         05  WT-ACT-USER-ID      PIC 9(09).
003300         05  WT-ACT-NUMCTA       PIC X(10).
003400         05  WT-ACT-ESTADO       PIC X(06).
003500         05  WT-ACT-SALDO        PIC S9(13)V99 COMP-3.
003600     03  FILLER                  PIC X(01)         VALUE SPACES.
003700
003800 01  WS-ACTIDX-CONTROL.
003900     03  WS-ACT-MAX-OCCURS       PIC S9(09) COMP   VALUE +2000.
004000     03  WS-ACT-CARGADOS         PIC S9(09) COMP   VALUE ZEROS.
004100     03  WS-ACT-MAX-ID           PIC S9(09) COMP   VALUE ZEROS.   CAF-0341
004200     03  WS-ACT-MAX-NUMCTA       PIC 9(10)         VALUE ZEROS.
004300     03  WS-ACT-ENCONTRADO       PIC X(01)         VALUE 'N'.
004400         88  WS-ACT-SI-ENCONTRADO                  VALUE 'S'.
004500         88  WS-ACT-NO-ENCONTRADO                  VALUE 'N'.
004600     03  FILLER                  PIC X(04)         VALUE SPACES.
