000100******************************************************************
000200*    COPY   PGM_01-CP-ACTMST                                    *
000300*    SISTEMA CAF  -  CUENTAS Y FONDOS                           *
000400*    ============================================================
000500*    LAYOUT  ARCHIVO  MAESTRO DE CUENTAS (ACCTMST)               *
000600*    ORGANIZACION RELATIVE (ACCESS DYNAMIC) PARA REWRITE POR     *
000700*    NUMERO DE REGISTRO RELATIVO; SE RECORRE SECUENCIAL EN EL    *
000800*    ARRANQUE PARA RECONSTRUIR LA TABLA WT-ACTIDX (VER           *
000900*    PGM_01-tabla-ACTIDX).                                       *
001000*    LARGO REGISTRO = 120 BYTES                                  *
001100*    ============================================================
001200*    HISTORIA
001300*    1991-04-08  R.ECHAGUE   ALTA DEL LAYOUT - PASE A PRODUCCION *
001400*    1992-09-30  R.ECHAGUE   CAF-0054 SE AGREGA VISTA NUMERICA   *
001500*                            DE ACT-NUMERO-CUENTA PARA LA        *
001600*                            NUMERACION DE CUENTAS NUEVAS        *
001700*    1995-06-19  M.ALONSO    CAF-0139 SE PARTEN FECHA/HORA DE    *
001800*                            ALTA Y BAJA EN VISTAS AAAA-MM-DD    *
001900*    1999-01-11  J.PEREZ     CAF-0231 Y2K - FECHAS YA VENIAN EN  *
002000*                            FORMATO CCYYMMDD, SOLO REVISION     *
002100*    2003-11-04  D.SOSA      CAF-0312 TOPE DE CUENTAS POR        *
002200*                            USUARIO PASA A SER CONTROLADO POR   *
002300*                            EL BATCH DE ALTAS (VER PGMALCAF)    *
002400******************************************************************
002500 01  REG-ACTMST.
002600*        POSICION RELATIVA (001:09) IDENTIFICADOR DE CUENTA
002700*        (CLAVE SUSTITUTA, SE USA PARA HALLAR LA CUENTA DE
002800*        MAYOR NUMERACION AL DAR DE ALTA UNA CUENTA NUEVA)
002900     03  ACT-ACCOUNT-ID      PIC 9(09)          VALUE ZEROS.
003000*        POSICION RELATIVA (010:09) USUARIO PROPIETARIO (FK)
003100     03  ACT-USER-ID         PIC 9(09)          VALUE ZEROS.
003200*        POSICION RELATIVA (019:10) NUMERO DE CUENTA DE 10
003300*        DIGITOS, ARRANCA EN "1000000000"
003400     03  ACT-NUMERO-CUENTA   PIC X(10)          VALUE SPACES.
003500*        VISTA NUMERICA DE ACT-NUMERO-CUENTA, USADA SOLO PARA
003600*        SUMAR 1 AL NUMERAR LA PROXIMA CUENTA (CAF-0054).
003700     03  ACT-NUMCTA-R REDEFINES ACT-NUMERO-CUENTA.                CAF-0054
003800         05  ACT-NUMCTA-NUM  PIC 9(10).
003900*        POSICION RELATIVA (029:06) ESTADO DE LA CUENTA
004000     03  ACT-ESTADO          PIC X(06)          VALUE SPACES.
004100         88  ACT-ACTIVA                         VALUE 'ACTIVE'.
004200         88  ACT-CERRADA                        VALUE 'CLOSED'.
004300*        POSICION RELATIVA (035:08) SALDO ACTUAL (EMPACADO)
004400     03  ACT-SALDO           PIC S9(13)V99 COMP-3 VALUE ZEROS.
004500*        POSICION RELATIVA (043:14) FECHA/HORA DE ALTA
004600     03  ACT-FECHORA-ALTA.
004700         05  ACT-ALTA-FECHA  PIC 9(08)          VALUE ZEROS.
004800         05  ACT-ALTA-HORA   PIC 9(06)          VALUE ZEROS.
004900*        VISTA PARTIDA AAAA/MM/DD DE LA FECHA DE ALTA (CAF-0139)
005000     03  ACT-ALTA-FECHA-R REDEFINES ACT-ALTA-FECHA.               CAF-0139
005100         05  ACT-ALTA-AAAA   PIC 9(04).
005200         05  ACT-ALTA-MM     PIC 9(02).
005300         05  ACT-ALTA-DD     PIC 9(02).
005400*        POSICION RELATIVA (057:14) FECHA/HORA DE BAJA (CERO O
005500*        BLANCO HASTA QUE LA CUENTA SE CIERRE)
005600     03  ACT-FECHORA-BAJA.
005700         05  ACT-BAJA-FECHA  PIC 9(08)          VALUE ZEROS.
005800         05  ACT-BAJA-HORA   PIC 9(06)          VALUE ZEROS.
005900*        RELLENO HASTA EL LARGO FIJO DE REGISTRO (120 BYTES)
006000     03  FILLER              PIC X(50)          VALUE SPACES.
