000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMMVCAF.
000300 AUTHOR.        M. ALONSO.
000400 INSTALLATION.  CAF - CUENTAS Y FONDOS.
000500 DATE-WRITTEN.  1993-05-11.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - SISTEMA CAF.
000800******************************************************************
000900*    BATCH DE MOVIMIENTOS DE SALDO (PGMMVCAF)                    *
001000*    ============================================================
001100*  FUNCIONAMIENTO
001200*  * Lee el archivo de pedidos TXNREQ y atiende solo los
001300*    renglones de tipo US (uso/debito), CA (cancelacion/credito)
001400*    y CO (consulta de movimiento); los renglones de alta y baja
001500*    de cuenta los deja pasar para que los procese PGMALCAF en su
001600*    propia corrida.
001700*  * USO: valida en orden que el usuario exista, que la cuenta
001800*    exista, que la cuenta le pertenezca al usuario, que este
001900*    ACTIVA y que el importe no supere el saldo; si es correcto
002000*    debita el importe y graba un movimiento exitoso (S) en
002100*    TXNLOG con un TRANSACTION-ID nuevo. Si falla, graba de todas
002200*    formas un movimiento rechazado (F) con el saldo sin tocar,
002300*    SALVO que la cuenta en si no exista (en ese caso no se graba
002400*    nada, porque ni la rutina que graba el rechazo encuentra
002500*    cuenta sobre la cual pararse).
002600*  * CANCELACION: valida en orden que el TRANSACTION-ID exista en
002700*    el libro, que la cuenta exista, que coincida con la cuenta
002800*    del movimiento original, que el importe coincida exactamente
002900*    con el original y que el movimiento original no tenga mas
003000*    de un anio de antiguedad; si es correcto acredita el importe
003100*    y graba un movimiento exitoso nuevo (no pisa el original).
003200*  * CONSULTA: busca un movimiento por TRANSACTION-ID y lo
003300*    imprime; si no existe, se imprime el rechazo.
003400*  * Por cada pedido atendido graba un renglon en RPTOUT, con
003500*    corte de control por numero de cuenta (saldo final de cada
003600*    cuenta tocada en la corrida) y totales finales.
003700*  * CADA PEDIDO SE COMPLETA DE PRINCIPIO A FIN ANTES DE LEER EL
003800*    SIGUIENTE, POR LO QUE NO HACE FALTA NINGUN MECANISMO DE
003900*    BLOQUEO ENTRE PEDIDOS SOBRE LA MISMA CUENTA.
004000*    ------------------------------------------------------------
004100*    HISTORIA
004200*    1993-05-11  R.ECHAGUE   ALTA DEL PROGRAMA - PASE A PRODUCCION
004300*    1996-07-02  M.ALONSO    CAF-0162 SE AGREGA LA FUNCION DE
004400*                            CANCELACION (ANTES SOLO HABIA USO)
004500*    1999-01-11  J.PEREZ     CAF-0231 Y2K - FECHAS DE MOVIMIENTO
004600*                            YA VENIAN EN FORMATO CCYYMMDD, SOLO
004700*                            REVISION SIN CAMBIO DE LAYOUT
004800*    2004-03-22  D.SOSA      CAF-0329 SE AGREGA LA CONSULTA POR
004900*                            TRANSACTION-ID Y EL LIBRO PASA A
005000*                            GRABAR TAMBIEN LOS RECHAZADOS
005100*    2005-01-17  D.SOSA      CAF-0341 EL LIBRO PASA A RELEERSE
005200*                            COMPLETO AL ARRANCAR (WT-TXNIDX) EN
005300*                            VEZ DE MANTENER UN INDICE VSAM
005400******************************************************************
005500
005600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM
006200     CLASS CLASE-NUMERICA IS '0' THRU '9'.
006300
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600
006700     SELECT ACCTUSR ASSIGN DDACTUSR
006800     ORGANIZATION IS LINE SEQUENTIAL
006900     FILE STATUS IS FS-ACCTUSR.
007000
007100     SELECT ACCTMST ASSIGN DDACTMST
007200     ORGANIZATION IS RELATIVE
007300     ACCESS MODE IS DYNAMIC
007400     RELATIVE KEY IS WS-ACTMST-RRN
007500     FILE STATUS IS FS-ACCTMST.
007600
007700     SELECT TXNREQ ASSIGN DDTXNREQ
007800     ORGANIZATION IS LINE SEQUENTIAL
007900     FILE STATUS IS FS-TXNREQ.
008000
008100     SELECT TXNLOG ASSIGN DDTXNLOG
008200     ORGANIZATION IS LINE SEQUENTIAL
008300     FILE STATUS IS FS-TXNLOG.
008400
008500     SELECT RPTOUT ASSIGN DDRPTOUT
008600     ORGANIZATION IS LINE SEQUENTIAL
008700     FILE STATUS IS FS-RPTOUT.
008800
008900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
009000 DATA DIVISION.
009100 FILE SECTION.
009200
009300 FD  ACCTUSR
009400     BLOCK CONTAINS 0 RECORDS
009500     RECORDING MODE IS F.
009600 01  REG-ENT-ACCTUSR         PIC X(80).
009700
009800 FD  ACCTMST
009900     BLOCK CONTAINS 0 RECORDS
010000     RECORDING MODE IS F.
010100 01  REG-ENT-ACCTMST         PIC X(120).
010200
010300 FD  TXNREQ
010400     BLOCK CONTAINS 0 RECORDS
010500     RECORDING MODE IS F.
010600 01  REG-ENT-TXNREQ          PIC X(90).
010700
010800 FD  TXNLOG
010900     BLOCK CONTAINS 0 RECORDS
011000     RECORDING MODE IS F.
011100 01  REG-ENT-TXNLOG          PIC X(120).
011200
011300 FD  RPTOUT
011400     BLOCK CONTAINS 0 RECORDS
011500     RECORDING MODE IS F.
011600 01  REG-SALIDA               PIC X(132).
011700
011800
011900 WORKING-STORAGE SECTION.
012000*========================*
012100
012200*----------- STATUS ARCHIVOS  -----------------------------------
012300 77  FS-ACCTUSR              PIC XX       VALUE SPACES.
012400 77  FS-ACCTMST              PIC XX       VALUE SPACES.
012500 77  FS-TXNREQ               PIC XX       VALUE SPACES.
012600 77  FS-TXNLOG               PIC XX       VALUE SPACES.
012700 77  FS-RPTOUT               PIC XX       VALUE SPACES.
012800
012900 77  WS-STATUS-FIN           PIC X.
013000     88  WS-FIN-LECTURA          VALUE 'Y'.
013100     88  WS-NO-FIN-LECTURA       VALUE 'N'.
013200
013300 77  WS-ACTMST-RRN            PIC S9(09) COMP  VALUE ZEROS.
013400
013500*----------- COPIAS DE LOS LAYOUTS DE ARCHIVO -------------------
013600 COPY PGM_01-CP-ACTUSR.
013700 COPY PGM_01-CP-ACTMST.
013800 COPY PGM_01-CP-TXNREQ.
013900 COPY PGM_02-CP-ACTTXN.
014000 COPY PGM_01-CP-RPTLIN.
014100
014200*----------- TABLAS EN MEMORIA (SUSTITUTO DE ARCHIVO INDEXADO) --
014300 COPY PGM_01-tabla-USRIDX.
014400 COPY PGM_01-tabla-ACTIDX.
014500 COPY PGM_02-tabla-TXNIDX.
014600
014700*----------- LIMITES DE IMPORTE (CAF-0312) -----------------------
014800 77  WS-IMPORTE-MINIMO        PIC S9(11)V99 COMP-3 VALUE +10.
014900 77  WS-IMPORTE-MAXIMO     PIC S9(11)V99 COMP-3 VALUE +100000000.
015000
015100*----------- CONTADORES Y ACUMULADORES ---------------------------
015200 77  WS-TOT-USOS              PIC S9(05) COMP  VALUE ZEROS.
015300 77  WS-TOT-IMP-USOS          PIC S9(13)V99 COMP-3 VALUE ZEROS.
015400 77  WS-TOT-CANCELS           PIC S9(05) COMP  VALUE ZEROS.
015500 77  WS-TOT-IMP-CANCEL        PIC S9(13)V99 COMP-3 VALUE ZEROS.
015600 77  WS-TOT-RECHAZADOS        PIC S9(05) COMP  VALUE ZEROS.
015700 77  WS-LEIDOS-CANT           PIC S9(05) COMP  VALUE ZEROS.
015800
015900*----------- INDICADORES DE VALIDACION DEL PEDIDO ----------------
016000 77  WS-PEDIDO-VALIDO         PIC X(01)        VALUE 'S'.
016100     88  WS-PEDIDO-ES-VALIDO                    VALUE 'S'.
016200     88  WS-PEDIDO-ES-INVALIDO                  VALUE 'N'.
016300 77  WS-MOTIVO-RECHAZO        PIC X(32)        VALUE SPACES.
016400 77  WS-GRABAR-RECHAZO        PIC X(01)        VALUE 'S'.
016500     88  WS-SI-GRABAR-RECHAZO                   VALUE 'S'.
016600     88  WS-NO-GRABAR-RECHAZO                   VALUE 'N'.
016700
016800*----------- AREA DE TRABAJO DEL MOVIMIENTO ----------------------
016900 77  WS-SALDO-ANTERIOR        PIC S9(13)V99 COMP-3 VALUE ZEROS.
017000
017100*----------- MINTADO DE TRANSACTION-ID (CAF-0329) ----------------
017200 77  WS-TXN-SEQ               PIC S9(09) COMP  VALUE ZEROS.
017300 77  WS-TXNID-SEMILLA         PIC S9(09) COMP  VALUE ZEROS.
017400 77  WS-TXNID-COCIENTE        PIC S9(09) COMP  VALUE ZEROS.
017500 77  WS-TXNID-RESTO           PIC S9(02) COMP  VALUE ZEROS.
017600 77  WS-IDX-HEX               PIC S9(02) COMP  VALUE ZEROS.
017700 77  WS-TXNID-CARACTER        PIC X(32)        VALUE SPACES.
017800 01  WS-HEX-LITERAL           PIC X(16)  VALUE '0123456789ABCDEF'.
017900 01  WS-HEX-TABLA REDEFINES WS-HEX-LITERAL.
018000     03  WS-HEX-DIGITO        PIC X(01) OCCURS 16 TIMES.
018100
018200*----------- FECHA/HORA DE PROCESO (VIA PGMFECAF) ----------------
018300 01  WS-LK-FECHAS.
018400     03  WS-LK-FUNCION        PIC X(02)        VALUE SPACES.
018500     03  WS-LK-FECHA-ACTUAL.
018600         05  WS-LK-FECACT-AAAAMMDD PIC 9(08).
018700         05  WS-LK-FECACT-HHMMSS   PIC 9(06).
018800     03  WS-LK-FECHA-EVALUAR  PIC 9(08)        VALUE ZEROS.
018900     03  WS-LK-RESULTADO      PIC X(01)        VALUE SPACES.
019000         88  WS-LK-DENTRO-DE-UN-ANIO             VALUE 'S'.
019100         88  WS-LK-FUERA-DE-UN-ANIO               VALUE 'N'.
019200     03  FILLER               PIC X(09)        VALUE SPACES.
019300
019400*----------- IMPRESION -------------------------------------------
019500 77  WS-LINE                  PIC X(132)       VALUE ALL '='.
019600 77  WS-LINE2                 PIC X(132)       VALUE ALL '-'.
019700 77  WS-SEPARATE              PIC X(132)       VALUE SPACES.
019800 77  WS-ULTIMA-CUENTA-CORTE   PIC X(10)        VALUE SPACES.
019900 77  WS-PRIMER-REG            PIC X(02)        VALUE 'SI'.
020000
020100*----------- FECHA DE PROCESO PARA EL TITULO --------------------
020200 01  WS-FECHA.
020300     03  WS-FECHA-AA          PIC 99           VALUE ZEROS.
020400     03  WS-FECHA-MM          PIC 99           VALUE ZEROS.
020500     03  WS-FECHA-DD          PIC 99           VALUE ZEROS.
020600
020700*-------------------------------------------------------------
020800 PROCEDURE DIVISION.
020900
021000 MAIN-PROGRAM-I.
021100
021200     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
021300     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
021400                            UNTIL WS-FIN-LECTURA
021500     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
021600
021700 MAIN-PROGRAM-F. GOBACK.
021800
021900*--------------------------------------------------------------
022000 1000-INICIO-I.
022100
022200     SET WS-NO-FIN-LECTURA TO TRUE
022300     ACCEPT WS-FECHA FROM DATE
022400     MOVE WS-FECHA-DD TO IMP-TIT-DD
022500     MOVE WS-FECHA-MM TO IMP-TIT-MM
022600     COMPUTE IMP-TIT-AAAA = 2000 + WS-FECHA-AA
022700
022800     OPEN OUTPUT RPTOUT
022900     IF FS-RPTOUT IS NOT EQUAL '00'
023000        DISPLAY '* ERROR EN OPEN RPTOUT = ' FS-RPTOUT
023100        MOVE 9999 TO RETURN-CODE
023200        SET WS-FIN-LECTURA TO TRUE
023300     END-IF
023400
023500     PERFORM 1100-CARGAR-USRIDX-I THRU 1100-CARGAR-USRIDX-F
023600     PERFORM 1200-CARGAR-ACTIDX-I THRU 1200-CARGAR-ACTIDX-F
023700     PERFORM 1300-CARGAR-TXNIDX-I THRU 1300-CARGAR-TXNIDX-F
023800
023900     OPEN INPUT TXNREQ
024000     IF FS-TXNREQ IS NOT EQUAL '00'
024100        DISPLAY '* ERROR EN OPEN TXNREQ = ' FS-TXNREQ
024200        MOVE 9999 TO RETURN-CODE
024300        SET WS-FIN-LECTURA TO TRUE
024400     END-IF
024500
024600     PERFORM 2500-LEER-I THRU 2500-LEER-F.
024700
024800 1000-INICIO-F. EXIT.
024900
025000*--------------------------------------------------------------
025100 1100-CARGAR-USRIDX-I.
025200
025300     OPEN INPUT ACCTUSR
025400     IF FS-ACCTUSR IS NOT EQUAL '00'
025500        DISPLAY '* ERROR EN OPEN ACCTUSR = ' FS-ACCTUSR
025600        MOVE 9999 TO RETURN-CODE
025700        SET WS-FIN-LECTURA TO TRUE
025800     ELSE
025900        PERFORM 1110-LEER-ACCTUSR-I THRU 1110-LEER-ACCTUSR-F
026000                UNTIL FS-ACCTUSR = '10' OR WS-FIN-LECTURA
026100        CLOSE ACCTUSR
026200     END-IF.
026300
026400 1100-CARGAR-USRIDX-F. EXIT.
026500
026600*--------------------------------------------------------------
026700 1110-LEER-ACCTUSR-I.
026800
026900     READ ACCTUSR INTO REG-ACTUSR
027000     IF FS-ACCTUSR = '00'
027100        ADD 1 TO WS-USR-CARGADOS
027200        MOVE USR-USER-ID   TO WT-USR-USER-ID
027300                               (WS-USR-CARGADOS)
027400        MOVE USR-USER-NAME TO WT-USR-USER-NAME
027500                               (WS-USR-CARGADOS)
027600     ELSE
027700        IF FS-ACCTUSR IS NOT EQUAL '10'
027800           DISPLAY '* ERROR EN LECTURA ACCTUSR = ' FS-ACCTUSR
027900           MOVE 9999 TO RETURN-CODE
028000           SET WS-FIN-LECTURA TO TRUE
028100        END-IF
028200     END-IF.
028300
028400 1110-LEER-ACCTUSR-F. EXIT.
028500
028600*--------------------------------------------------------------
028700 1200-CARGAR-ACTIDX-I.
028800
028900     OPEN I-O ACCTMST
029000     IF FS-ACCTMST IS NOT EQUAL '00'
029100        DISPLAY '* ERROR EN OPEN ACCTMST = ' FS-ACCTMST
029200        MOVE 9999 TO RETURN-CODE
029300        SET WS-FIN-LECTURA TO TRUE
029400     ELSE
029500        MOVE ZEROS TO WS-ACTMST-RRN
029600        PERFORM 1210-LEER-ACCTMST-I THRU 1210-LEER-ACCTMST-F
029700                UNTIL FS-ACCTMST = '10' OR WS-FIN-LECTURA
029800     END-IF.
029900
030000 1200-CARGAR-ACTIDX-F. EXIT.
030100
030200*--------------------------------------------------------------
030300 1210-LEER-ACCTMST-I.
030400
030500     ADD 1 TO WS-ACTMST-RRN
030600     READ ACCTMST INTO REG-ACTMST
030700     IF FS-ACCTMST = '00'
030800        ADD 1 TO WS-ACT-CARGADOS
030900        MOVE WS-ACTMST-RRN     TO WT-ACT-RRN (WS-ACT-CARGADOS)
031000        MOVE ACT-ACCOUNT-ID    TO WT-ACT-ACCOUNT-ID
031100                                   (WS-ACT-CARGADOS)
031200        MOVE ACT-USER-ID       TO WT-ACT-USER-ID
031300                                   (WS-ACT-CARGADOS)
031400        MOVE ACT-NUMERO-CUENTA TO WT-ACT-NUMCTA
031500                                   (WS-ACT-CARGADOS)
031600        MOVE ACT-ESTADO        TO WT-ACT-ESTADO
031700                                   (WS-ACT-CARGADOS)
031800        MOVE ACT-SALDO         TO WT-ACT-SALDO
031900                                   (WS-ACT-CARGADOS)
032000     ELSE
032100        IF FS-ACCTMST IS NOT EQUAL '10'
032200           DISPLAY '* ERROR EN LECTURA ACCTMST = ' FS-ACCTMST
032300           MOVE 9999 TO RETURN-CODE
032400           SET WS-FIN-LECTURA TO TRUE
032500        END-IF
032600     END-IF.
032700
032800 1210-LEER-ACCTMST-F. EXIT.
032900
033000*--------------------------------------------------------------
033100*    CARGA WT-TXNIDX LEYENDO TXNLOG COMPLETO, LO ORDENA POR
033200*    TRANSACTION-ID (EL ARCHIVO VIENE EN ORDEN CRONOLOGICO, NO
033300*    ALFABETICO) Y REABRE EL ARCHIVO EN EXTEND PARA LOS NUEVOS
033400*    MOVIMIENTOS DE ESTA CORRIDA.
033500*--------------------------------------------------------------
033600 1300-CARGAR-TXNIDX-I.                                            CAF-0341
033700
033800     OPEN INPUT TXNLOG
033900     IF FS-TXNLOG IS EQUAL '35'
034000        DISPLAY '* TXNLOG INEXISTENTE - PRIMERA CORRIDA'
034100     ELSE
034200        IF FS-TXNLOG IS NOT EQUAL '00'
034300           DISPLAY '* ERROR EN OPEN TXNLOG = ' FS-TXNLOG
034400           MOVE 9999 TO RETURN-CODE
034500           SET WS-FIN-LECTURA TO TRUE
034600        ELSE
034700           PERFORM 1305-LEER-TXNLOG-I THRU 1305-LEER-TXNLOG-F
034800                   UNTIL FS-TXNLOG = '10' OR WS-FIN-LECTURA
034900           CLOSE TXNLOG
035000        END-IF
035100     END-IF
035200
035300     PERFORM 1310-ORDENAR-TXNIDX-I THRU 1310-ORDENAR-TXNIDX-F
035400
035500     OPEN EXTEND TXNLOG
035600     IF FS-TXNLOG IS NOT EQUAL '00'
035700        DISPLAY '* ERROR EN OPEN EXTEND TXNLOG = ' FS-TXNLOG
035800        MOVE 9999 TO RETURN-CODE
035900        SET WS-FIN-LECTURA TO TRUE
036000     END-IF.
036100
036200 1300-CARGAR-TXNIDX-F. EXIT.
036300
036400*--------------------------------------------------------------
036500 1305-LEER-TXNLOG-I.                                              CAF-0341
036600
036700     READ TXNLOG INTO REG-ACTTXN
036800     IF FS-TXNLOG = '00'
036900        ADD 1 TO WS-TXN-CARGADOS
037000        MOVE TXN-TRANSACTION-ID TO WT-TXN-TRANSACTION-ID
037100                                    (WS-TXN-CARGADOS)
037200        MOVE TXN-NUMERO-CUENTA  TO WT-TXN-NUMERO-CUENTA
037300                                    (WS-TXN-CARGADOS)
037400        MOVE TXN-IMPORTE        TO WT-TXN-IMPORTE
037500                                    (WS-TXN-CARGADOS)
037600        MOVE TXN-FECHA          TO WT-TXN-FECHA
037700                                    (WS-TXN-CARGADOS)
037800     ELSE
037900        IF FS-TXNLOG IS NOT EQUAL '10'
038000           DISPLAY '* ERROR EN LECTURA TXNLOG = ' FS-TXNLOG
038100           MOVE 9999 TO RETURN-CODE
038200           SET WS-FIN-LECTURA TO TRUE
038300        END-IF
038400     END-IF.
038500
038600 1305-LEER-TXNLOG-F. EXIT.
038700
038800*--------------------------------------------------------------
038900*    ORDENAMIENTO BURBUJA DE WT-TXNIDX (IDIOMA TOMADO DE LA
039000*    RUTINA DE CARGA DE TABLAS DE VENTAS, ADAPTADO AQUI PARA
039100*    UNA PASADA COMPLETA DE ORDENAMIENTO INICIAL).
039200*--------------------------------------------------------------
039300 1310-ORDENAR-TXNIDX-I.
039400
039500     SET WS-TXN-HUBO-CAMBIO-SI TO TRUE
039600     PERFORM 1320-PASADA-ORDEN-I UNTIL WS-TXN-HUBO-CAMBIO-NO.
039700
039800 1310-ORDENAR-TXNIDX-F. EXIT.
039900
040000*--------------------------------------------------------------
040100 1320-PASADA-ORDEN-I.
040200
040300     SET WS-TXN-HUBO-CAMBIO-NO TO TRUE
040400     SET IDX-TXN TO 1
040500     PERFORM 1330-COMPARAR-SWAP-I THRU 1330-COMPARAR-SWAP-F
040600             UNTIL IDX-TXN NOT LESS THAN WS-TXN-CARGADOS.
040700
040800 1320-PASADA-ORDEN-F. EXIT.
040900
041000*--------------------------------------------------------------
041100 1330-COMPARAR-SWAP-I.
041200
041300     IF WT-TXN-TRANSACTION-ID (IDX-TXN) IS GREATER THAN
041400        WT-TXN-TRANSACTION-ID (IDX-TXN + 1)
041500        MOVE WT-TXN-TABLA (IDX-TXN + 1) TO WS-TXN-VECTOR-TEMP
041600        MOVE WT-TXN-TABLA (IDX-TXN)     TO WT-TXN-TABLA
041700                                             (IDX-TXN + 1)
041800        MOVE WS-TXN-VECTOR-TEMP          TO WT-TXN-TABLA
041900                                             (IDX-TXN)
042000        SET WS-TXN-HUBO-CAMBIO-SI TO TRUE
042100     END-IF
042200     SET IDX-TXN UP BY 1.
042300
042400 1330-COMPARAR-SWAP-F. EXIT.
042500
042600*--------------------------------------------------------------
042700 2000-PROCESO-I.
042800
042900     SET WS-PEDIDO-ES-VALIDO TO TRUE
043000     SET WS-SI-GRABAR-RECHAZO TO TRUE
043100     MOVE SPACES TO WS-MOTIVO-RECHAZO
043200
043300     EVALUATE TRUE
043400        WHEN REQ-ES-USO
043500           PERFORM 3000-USO-I THRU 3000-USO-F
043600        WHEN REQ-ES-CANCEL
043700           PERFORM 3500-CANCEL-I THRU 3500-CANCEL-F
043800        WHEN REQ-ES-CONSULTA
043900           PERFORM 4000-CONSULTA-I THRU 4000-CONSULTA-F
044000        WHEN OTHER
044100           CONTINUE
044200     END-EVALUATE
044300
044400     PERFORM 2500-LEER-I THRU 2500-LEER-F.
044500
044600 2000-PROCESO-F. EXIT.
044700
044800*--------------------------------------------------------------
044900 2500-LEER-I.
045000
045100     READ TXNREQ INTO REG-TXNREQ
045200
045300     EVALUATE FS-TXNREQ
045400        WHEN '00'
045500           ADD 1 TO WS-LEIDOS-CANT
045600        WHEN '10'
045700           SET WS-FIN-LECTURA TO TRUE
045800        WHEN OTHER
045900           DISPLAY '* ERROR EN LECTURA TXNREQ = ' FS-TXNREQ
046000           MOVE 9999 TO RETURN-CODE
046100           SET WS-FIN-LECTURA TO TRUE
046200     END-EVALUATE.
046300
046400 2500-LEER-F. EXIT.
046500
046600*--------------------------------------------------------------
046700*    USO (DEBITO)
046800*--------------------------------------------------------------
046900 3000-USO-I.
047000
047100     PERFORM 3100-VALIDAR-USO-I THRU 3100-VALIDAR-USO-F
047200     PERFORM 3200-POSTEAR-USO-I THRU 3200-POSTEAR-USO-F.
047300
047400 3000-USO-F. EXIT.
047500
047600*--------------------------------------------------------------
047700 3100-VALIDAR-USO-I.
047800
047900     SET WS-ACT-NO-ENCONTRADO TO TRUE
048000     SEARCH ALL WT-ACT-TABLA
048100        AT END
048200           SET WS-ACT-NO-ENCONTRADO TO TRUE
048300        WHEN WT-ACT-NUMCTA (IDX-ACT) = REQ-NUMERO-CUENTA
048400           SET WS-ACT-SI-ENCONTRADO TO TRUE
048500     END-SEARCH
048600
048700     IF REQ-IMPORTE IS LESS THAN WS-IMPORTE-MINIMO
048800        OR REQ-IMPORTE IS GREATER THAN WS-IMPORTE-MAXIMO
048900        SET WS-PEDIDO-ES-INVALIDO TO TRUE
049000        MOVE 'AMOUNT_OUT_OF_RANGE' TO WS-MOTIVO-RECHAZO
049100     END-IF
049200
049300     SET WS-USR-NO-ENCONTRADO TO TRUE
049400     SEARCH ALL WT-USR-TABLA
049500        AT END
049600           SET WS-USR-NO-ENCONTRADO TO TRUE
049700        WHEN WT-USR-USER-ID (IDX-USR) = REQ-USER-ID
049800           SET WS-USR-SI-ENCONTRADO TO TRUE
049900     END-SEARCH
050000
050100     IF WS-PEDIDO-ES-VALIDO
050200        EVALUATE TRUE
050300           WHEN WS-USR-NO-ENCONTRADO
050400              SET WS-PEDIDO-ES-INVALIDO TO TRUE
050500              MOVE 'USER_NOT_FOUND' TO WS-MOTIVO-RECHAZO
050600           WHEN WS-ACT-NO-ENCONTRADO
050700              SET WS-PEDIDO-ES-INVALIDO TO TRUE
050800              MOVE 'ACCOUNT_NOT_FOUND' TO WS-MOTIVO-RECHAZO
050900           WHEN WT-ACT-USER-ID (IDX-ACT) IS NOT EQUAL
051000                                                  REQ-USER-ID
051100              SET WS-PEDIDO-ES-INVALIDO TO TRUE
051200              MOVE 'USER_ACCOUNT_UNMATCH' TO WS-MOTIVO-RECHAZO
051300           WHEN WT-ACT-ESTADO (IDX-ACT) IS NOT EQUAL 'ACTIVE'
051400              SET WS-PEDIDO-ES-INVALIDO TO TRUE
051500              MOVE 'ACCOUNT_NOT_ACTIVE' TO WS-MOTIVO-RECHAZO
051600           WHEN REQ-IMPORTE IS GREATER THAN
051700                                  WT-ACT-SALDO (IDX-ACT)
051800              SET WS-PEDIDO-ES-INVALIDO TO TRUE
051900              MOVE 'BALANCE_INSUFFICIENT' TO WS-MOTIVO-RECHAZO
052000        END-EVALUATE
052100     END-IF
052200
052300*    SI LA CUENTA EN SI NO EXISTE, NO HAY SOBRE QUE PARARSE
052400*    PARA GRABAR EL RECHAZO (CAF-0329).
052500     IF WS-ACT-NO-ENCONTRADO
052600        SET WS-NO-GRABAR-RECHAZO TO TRUE
052700     END-IF.
052800
052900 3100-VALIDAR-USO-F. EXIT.
053000
053100*--------------------------------------------------------------
053200 3200-POSTEAR-USO-I.
053300
053400     IF WS-PEDIDO-ES-VALIDO
053500        MOVE WT-ACT-SALDO (IDX-ACT) TO WS-SALDO-ANTERIOR
053600        COMPUTE WT-ACT-SALDO (IDX-ACT) =
053700                WT-ACT-SALDO (IDX-ACT) - REQ-IMPORTE
053800
053900        PERFORM 3900-MINT-TXNID-I THRU 3900-MINT-TXNID-F
054000        MOVE 'AC' TO WS-LK-FUNCION
054100        CALL 'PGMFECAF' USING WS-LK-FECHAS
054200
054300        MOVE WS-TXNID-CARACTER  TO TXN-TRANSACTION-ID
054400        SET TXN-TIPO-USO        TO TRUE
054500        SET TXN-EXITOSA         TO TRUE
054600        MOVE REQ-NUMERO-CUENTA  TO TXN-NUMERO-CUENTA
054700        MOVE REQ-IMPORTE        TO TXN-IMPORTE
054800        MOVE WT-ACT-SALDO (IDX-ACT) TO TXN-SALDO-RESULT
054900        MOVE WS-LK-FECACT-AAAAMMDD TO TXN-FECHA
055000        MOVE WS-LK-FECACT-HHMMSS   TO TXN-HORA
055100
055200        PERFORM 3950-GRABAR-TXNLOG-I THRU 3950-GRABAR-TXNLOG-F
055300
055400        PERFORM 3960-REWRITE-ACTMST-I THRU 3960-REWRITE-ACTMST-F
055500
055600        ADD 1 TO WS-TOT-USOS
055700        ADD REQ-IMPORTE TO WS-TOT-IMP-USOS
055800
055900        MOVE 'US'               TO IMP-DET-NOVTIP
056000        MOVE REQ-NUMERO-CUENTA  TO IMP-DET-NROCTA
056100        MOVE REQ-IMPORTE        TO IMP-DET-IMPORTE
056200        MOVE 'S'                TO IMP-DET-RES
056300        MOVE WT-ACT-SALDO (IDX-ACT) TO IMP-DET-SALDO
056400        MOVE WS-TXNID-CARACTER  TO IMP-DET-TXNID
056500        PERFORM 6000-IMP-DETALLE-I THRU 6000-IMP-DETALLE-F
056600     ELSE
056700        IF WS-SI-GRABAR-RECHAZO
056800           PERFORM 3900-MINT-TXNID-I THRU 3900-MINT-TXNID-F
056900           MOVE 'AC' TO WS-LK-FUNCION
057000           CALL 'PGMFECAF' USING WS-LK-FECHAS
057100
057200           MOVE WS-TXNID-CARACTER  TO TXN-TRANSACTION-ID
057300           SET TXN-TIPO-USO        TO TRUE
057400           SET TXN-FALLIDA         TO TRUE
057500           MOVE REQ-NUMERO-CUENTA  TO TXN-NUMERO-CUENTA
057600           MOVE REQ-IMPORTE        TO TXN-IMPORTE
057700           MOVE WT-ACT-SALDO (IDX-ACT) TO TXN-SALDO-RESULT
057800           MOVE WS-LK-FECACT-AAAAMMDD TO TXN-FECHA
057900           MOVE WS-LK-FECACT-HHMMSS   TO TXN-HORA
058000
058100           PERFORM 3950-GRABAR-TXNLOG-I THRU 3950-GRABAR-TXNLOG-F
058200
058300           MOVE 'US'               TO IMP-DET-NOVTIP
058400           MOVE REQ-NUMERO-CUENTA  TO IMP-DET-NROCTA
058500           MOVE REQ-IMPORTE        TO IMP-DET-IMPORTE
058600           MOVE 'F'                TO IMP-DET-RES
058700           MOVE WT-ACT-SALDO (IDX-ACT) TO IMP-DET-SALDO
058800           MOVE WS-TXNID-CARACTER  TO IMP-DET-TXNID
058900           PERFORM 6000-IMP-DETALLE-I THRU 6000-IMP-DETALLE-F
059000        ELSE
059100           MOVE 'US'               TO IMP-DET-NOVTIP
059200           MOVE REQ-NUMERO-CUENTA  TO IMP-DET-NROCTA
059300           MOVE REQ-IMPORTE        TO IMP-DET-IMPORTE
059400           MOVE 'F'                TO IMP-DET-RES
059500           MOVE ZEROS              TO IMP-DET-SALDO
059600           MOVE WS-MOTIVO-RECHAZO  TO IMP-DET-TXNID
059700           PERFORM 6000-IMP-DETALLE-I THRU 6000-IMP-DETALLE-F
059800        END-IF
059900        ADD 1 TO WS-TOT-RECHAZADOS
060000     END-IF.
060100
060200 3200-POSTEAR-USO-F. EXIT.
060300
060400*--------------------------------------------------------------
060500*    CANCELACION (CREDITO)
060600*--------------------------------------------------------------
060700 3500-CANCEL-I.                                                   CAF-0162
060800
060900     PERFORM 3600-VALIDAR-CANCEL-I THRU 3600-VALIDAR-CANCEL-F
061000     PERFORM 3700-POSTEAR-CANCEL-I THRU 3700-POSTEAR-CANCEL-F.
061100
061200 3500-CANCEL-F. EXIT.
061300
061400*--------------------------------------------------------------
061500 3600-VALIDAR-CANCEL-I.                                           CAF-0162
061600
061700     SET WS-TXN-NO-ENCONTRADO TO TRUE
061800     SEARCH ALL WT-TXN-TABLA
061900        AT END
062000           SET WS-TXN-NO-ENCONTRADO TO TRUE
062100        WHEN WT-TXN-TRANSACTION-ID (IDX-TXN) =
062200                                            REQ-TRANSACTION-ID
062300           SET WS-TXN-SI-ENCONTRADO TO TRUE
062400     END-SEARCH
062500
062600     SET WS-ACT-NO-ENCONTRADO TO TRUE
062700     SEARCH ALL WT-ACT-TABLA
062800        AT END
062900           SET WS-ACT-NO-ENCONTRADO TO TRUE
063000        WHEN WT-ACT-NUMCTA (IDX-ACT) = REQ-NUMERO-CUENTA
063100           SET WS-ACT-SI-ENCONTRADO TO TRUE
063200     END-SEARCH
063300
063400     EVALUATE TRUE
063500        WHEN WS-TXN-NO-ENCONTRADO
063600           SET WS-PEDIDO-ES-INVALIDO TO TRUE
063700           MOVE 'TRANSACTION_NOT_FOUND' TO WS-MOTIVO-RECHAZO
063800        WHEN WS-ACT-NO-ENCONTRADO
063900           SET WS-PEDIDO-ES-INVALIDO TO TRUE
064000           MOVE 'ACCOUNT_NOT_FOUND' TO WS-MOTIVO-RECHAZO
064100        WHEN WT-TXN-NUMERO-CUENTA (IDX-TXN) IS NOT EQUAL
064200                                              REQ-NUMERO-CUENTA
064300           SET WS-PEDIDO-ES-INVALIDO TO TRUE
064400           MOVE 'ACCOUNT_MISMATCH' TO WS-MOTIVO-RECHAZO
064500        WHEN WT-TXN-IMPORTE (IDX-TXN) IS NOT EQUAL REQ-IMPORTE
064600           SET WS-PEDIDO-ES-INVALIDO TO TRUE
064700           MOVE 'AMOUNT_MISMATCH' TO WS-MOTIVO-RECHAZO
064800        WHEN OTHER
064900           MOVE WT-TXN-FECHA (IDX-TXN) TO WS-LK-FECHA-EVALUAR
065000           MOVE 'AN' TO WS-LK-FUNCION
065100           CALL 'PGMFECAF' USING WS-LK-FECHAS
065200           IF WS-LK-FUERA-DE-UN-ANIO
065300              SET WS-PEDIDO-ES-INVALIDO TO TRUE
065400              MOVE 'TRANSACTION_EXPIRED' TO WS-MOTIVO-RECHAZO
065500           END-IF
065600     END-EVALUATE.
065700
065800 3600-VALIDAR-CANCEL-F. EXIT.
065900
066000*--------------------------------------------------------------
066100 3700-POSTEAR-CANCEL-I.                                           CAF-0162
066200
066300     PERFORM 3900-MINT-TXNID-I THRU 3900-MINT-TXNID-F
066400     MOVE 'AC' TO WS-LK-FUNCION
066500     CALL 'PGMFECAF' USING WS-LK-FECHAS
066600
066700     IF WS-PEDIDO-ES-VALIDO
066800        MOVE WT-ACT-SALDO (IDX-ACT) TO WS-SALDO-ANTERIOR
066900        COMPUTE WT-ACT-SALDO (IDX-ACT) =
067000                WT-ACT-SALDO (IDX-ACT) + REQ-IMPORTE
067100
067200        MOVE WS-TXNID-CARACTER  TO TXN-TRANSACTION-ID
067300        SET TXN-TIPO-CANCEL     TO TRUE
067400        SET TXN-EXITOSA         TO TRUE
067500        MOVE REQ-NUMERO-CUENTA  TO TXN-NUMERO-CUENTA
067600        MOVE REQ-IMPORTE        TO TXN-IMPORTE
067700        MOVE WT-ACT-SALDO (IDX-ACT) TO TXN-SALDO-RESULT
067800        MOVE WS-LK-FECACT-AAAAMMDD TO TXN-FECHA
067900        MOVE WS-LK-FECACT-HHMMSS   TO TXN-HORA
068000
068100        PERFORM 3950-GRABAR-TXNLOG-I THRU 3950-GRABAR-TXNLOG-F
068200        PERFORM 3960-REWRITE-ACTMST-I THRU 3960-REWRITE-ACTMST-F
068300
068400        ADD 1 TO WS-TOT-CANCELS
068500        ADD REQ-IMPORTE TO WS-TOT-IMP-CANCEL
068600
068700        MOVE 'CA'               TO IMP-DET-NOVTIP
068800        MOVE REQ-NUMERO-CUENTA  TO IMP-DET-NROCTA
068900        MOVE REQ-IMPORTE        TO IMP-DET-IMPORTE
069000        MOVE 'S'                TO IMP-DET-RES
069100        MOVE WT-ACT-SALDO (IDX-ACT) TO IMP-DET-SALDO
069200        MOVE WS-TXNID-CARACTER  TO IMP-DET-TXNID
069300        PERFORM 6000-IMP-DETALLE-I THRU 6000-IMP-DETALLE-F
069400     ELSE
069500        MOVE WS-TXNID-CARACTER  TO TXN-TRANSACTION-ID
069600        SET TXN-TIPO-CANCEL     TO TRUE
069700        SET TXN-FALLIDA         TO TRUE
069800        MOVE REQ-NUMERO-CUENTA  TO TXN-NUMERO-CUENTA
069900        MOVE REQ-IMPORTE        TO TXN-IMPORTE
070000        IF WS-ACT-NO-ENCONTRADO
070100           MOVE ZEROS           TO TXN-SALDO-RESULT
070200        ELSE
070300           MOVE WT-ACT-SALDO (IDX-ACT) TO TXN-SALDO-RESULT
070400        END-IF
070500        MOVE WS-LK-FECACT-AAAAMMDD TO TXN-FECHA
070600        MOVE WS-LK-FECACT-HHMMSS   TO TXN-HORA
070700
070800        PERFORM 3950-GRABAR-TXNLOG-I THRU 3950-GRABAR-TXNLOG-F
070900
071000        MOVE 'CA'               TO IMP-DET-NOVTIP
071100        MOVE REQ-NUMERO-CUENTA  TO IMP-DET-NROCTA
071200        MOVE REQ-IMPORTE        TO IMP-DET-IMPORTE
071300        MOVE 'F'                TO IMP-DET-RES
071400        MOVE TXN-SALDO-RESULT   TO IMP-DET-SALDO
071500        MOVE WS-MOTIVO-RECHAZO  TO IMP-DET-TXNID
071600        PERFORM 6000-IMP-DETALLE-I THRU 6000-IMP-DETALLE-F
071700
071800        ADD 1 TO WS-TOT-RECHAZADOS
071900     END-IF.
072000
072100 3700-POSTEAR-CANCEL-F. EXIT.
072200
072300*--------------------------------------------------------------
072400*    GRABA UN RENGLON EN TXNLOG Y LO INSERTA EN WT-TXNIDX PARA
072500*    QUE UNA CANCELACION O CONSULTA POSTERIOR EN LA MISMA
072600*    CORRIDA LO PUEDA RESOLVER (CAF-0341).
072700*--------------------------------------------------------------
072800 3950-GRABAR-TXNLOG-I.
072900
073000     WRITE REG-ENT-TXNLOG FROM REG-ACTTXN
073100     IF FS-TXNLOG IS NOT EQUAL '00'
073200        DISPLAY '* ERROR EN WRITE TXNLOG = ' FS-TXNLOG
073300        MOVE 9999 TO RETURN-CODE
073400     ELSE
073500        ADD 1 TO WS-TXN-CARGADOS
073600        MOVE TXN-TRANSACTION-ID TO WT-TXN-TRANSACTION-ID
073700                                    (WS-TXN-CARGADOS)
073800        MOVE TXN-NUMERO-CUENTA  TO WT-TXN-NUMERO-CUENTA
073900                                    (WS-TXN-CARGADOS)
074000        MOVE TXN-IMPORTE        TO WT-TXN-IMPORTE
074100                                    (WS-TXN-CARGADOS)
074200        MOVE TXN-FECHA          TO WT-TXN-FECHA
074300                                    (WS-TXN-CARGADOS)
074400        PERFORM 1310-ORDENAR-TXNIDX-I THRU 1310-ORDENAR-TXNIDX-F
074500     END-IF.
074600
074700 3950-GRABAR-TXNLOG-F. EXIT.
074800
074900*--------------------------------------------------------------
075000 3960-REWRITE-ACTMST-I.
075100
075200     MOVE WT-ACT-RRN (IDX-ACT) TO WS-ACTMST-RRN
075300     READ ACCTMST INTO REG-ACTMST
075400     IF FS-ACCTMST IS NOT EQUAL '00'
075500        DISPLAY '* ERROR EN READ ACCTMST (POSTEO) = '
075600                                               FS-ACCTMST
075700        MOVE 9999 TO RETURN-CODE
075800     ELSE
075900        MOVE WT-ACT-SALDO (IDX-ACT) TO ACT-SALDO
076000        REWRITE REG-ENT-ACCTMST FROM REG-ACTMST
076100        IF FS-ACCTMST IS NOT EQUAL '00'
076200           DISPLAY '* ERROR EN REWRITE ACCTMST (POSTEO) = '
076300                                               FS-ACCTMST
076400           MOVE 9999 TO RETURN-CODE
076500        END-IF
076600     END-IF.
076700
076800 3960-REWRITE-ACTMST-F. EXIT.
076900
077000*--------------------------------------------------------------
077100*    CONSULTA AD-HOC DE UN MOVIMIENTO POR TRANSACTION-ID
077200*--------------------------------------------------------------
077300 4000-CONSULTA-I.                                                 CAF-0329
077400
077500     SET WS-TXN-NO-ENCONTRADO TO TRUE
077600     SEARCH ALL WT-TXN-TABLA
077700        AT END
077800           SET WS-TXN-NO-ENCONTRADO TO TRUE
077900        WHEN WT-TXN-TRANSACTION-ID (IDX-TXN) =
078000                                            REQ-TRANSACTION-ID
078100           SET WS-TXN-SI-ENCONTRADO TO TRUE
078200     END-SEARCH
078300
078400     IF WS-TXN-SI-ENCONTRADO
078500        MOVE 'CO'                          TO IMP-DET-NOVTIP
078600        MOVE WT-TXN-NUMERO-CUENTA (IDX-TXN) TO IMP-DET-NROCTA
078700        MOVE WT-TXN-IMPORTE (IDX-TXN)       TO IMP-DET-IMPORTE
078800        MOVE 'S'                            TO IMP-DET-RES
078900        MOVE ZEROS                          TO IMP-DET-SALDO
079000        MOVE REQ-TRANSACTION-ID              TO IMP-DET-TXNID
079100        PERFORM 6000-IMP-DETALLE-I THRU 6000-IMP-DETALLE-F
079200     ELSE
079300        MOVE 'CO'                  TO IMP-DET-NOVTIP
079400        MOVE SPACES                TO IMP-DET-NROCTA
079500        MOVE ZEROS                 TO IMP-DET-IMPORTE
079600        MOVE 'F'                   TO IMP-DET-RES
079700        MOVE ZEROS                 TO IMP-DET-SALDO
079800        MOVE 'TRANSACTION_NOT_FOUND' TO IMP-DET-TXNID
079900        PERFORM 6000-IMP-DETALLE-I THRU 6000-IMP-DETALLE-F
080000        ADD 1 TO WS-TOT-RECHAZADOS
080100     END-IF.
080200
080300 4000-CONSULTA-F. EXIT.
080400
080500*--------------------------------------------------------------
080600*    MINTA UN TRANSACTION-ID DE 32 CARACTERES HEXADECIMALES,
080700*    SIN USAR FUNCIONES INTRINSECAS: GENERADOR CONGRUENCIAL
080800*    SEMBRADO CON LA HORA DEL SISTEMA Y UN CONTADOR SECUENCIAL,
080900*    CONVERTIDO A HEXADECIMAL DIGITO POR DIGITO (CAF-0329).
081000*--------------------------------------------------------------
081100 3900-MINT-TXNID-I.
081200
081300     ADD 1 TO WS-TXN-SEQ
081400     ACCEPT WS-TXNID-SEMILLA FROM TIME
081500     ADD WS-TXN-SEQ TO WS-TXNID-SEMILLA
081600     MOVE SPACES TO WS-TXNID-CARACTER
081700
081800     MOVE 1 TO WS-IDX-HEX
081900     PERFORM 3910-HEX-DIGITO-I THRU 3910-HEX-DIGITO-F
082000             UNTIL WS-IDX-HEX GREATER THAN 32.
082100
082200 3900-MINT-TXNID-F. EXIT.
082300
082400*--------------------------------------------------------------
082500 3910-HEX-DIGITO-I.
082600
082700     COMPUTE WS-TXNID-SEMILLA =
082800             (WS-TXNID-SEMILLA * 31) + WS-TXN-SEQ + WS-IDX-HEX
082900        ON SIZE ERROR
083000           COMPUTE WS-TXNID-SEMILLA =
083100                   WS-TXNID-SEMILLA + WS-TXN-SEQ + WS-IDX-HEX
083200     END-COMPUTE
083300     DIVIDE WS-TXNID-SEMILLA BY 16 GIVING WS-TXNID-COCIENTE
083400                                    REMAINDER WS-TXNID-RESTO
083500     IF WS-TXNID-RESTO IS LESS THAN ZEROS
083600        ADD 16 TO WS-TXNID-RESTO
083700     END-IF
083800     MOVE WS-HEX-DIGITO (WS-TXNID-RESTO + 1)
083900                        TO WS-TXNID-CARACTER (WS-IDX-HEX:1)
084000     ADD 1 TO WS-IDX-HEX.
084100
084200 3910-HEX-DIGITO-F. EXIT.
084300
084400*--------------------------------------------------------------
084500 6000-IMP-DETALLE-I.
084600
084700     IF WS-PRIMER-REG = 'SI'
084800        MOVE 'NO' TO WS-PRIMER-REG
084900        WRITE REG-SALIDA FROM IMP-TITULO    AFTER PAGE
085000        WRITE REG-SALIDA FROM IMP-SUBTITULO AFTER 1
085100        WRITE REG-SALIDA FROM WS-LINE2      AFTER 1
085200     END-IF
085300
085400     IF IMP-DET-NROCTA IS NOT EQUAL WS-ULTIMA-CUENTA-CORTE
085500        AND WS-ULTIMA-CUENTA-CORTE IS NOT EQUAL SPACES
085600        AND IMP-DET-NROCTA IS NOT EQUAL SPACES
085700        PERFORM 5000-CORTE-CUENTA-I THRU 5000-CORTE-CUENTA-F
085800     END-IF
085900     IF IMP-DET-NROCTA IS NOT EQUAL SPACES
086000        MOVE IMP-DET-NROCTA TO WS-ULTIMA-CUENTA-CORTE
086100     END-IF
086200
086300     WRITE REG-SALIDA FROM IMP-REG-DETALLE AFTER 1
086400     IF FS-RPTOUT IS NOT EQUAL '00'
086500        DISPLAY '* ERROR EN WRITE RPTOUT = ' FS-RPTOUT
086600        MOVE 9999 TO RETURN-CODE
086700     END-IF.
086800
086900 6000-IMP-DETALLE-F. EXIT.
087000
087100*--------------------------------------------------------------
087200*    CORTE DE CONTROL POR NUMERO DE CUENTA
087300*--------------------------------------------------------------
087400 5000-CORTE-CUENTA-I.
087500
087600     MOVE WS-ULTIMA-CUENTA-CORTE TO IMP-COR-NROCTA
087700     SET WS-ACT-NO-ENCONTRADO TO TRUE
087800     SEARCH ALL WT-ACT-TABLA
087900        AT END
088000           SET WS-ACT-NO-ENCONTRADO TO TRUE
088100        WHEN WT-ACT-NUMCTA (IDX-ACT) = WS-ULTIMA-CUENTA-CORTE
088200           SET WS-ACT-SI-ENCONTRADO TO TRUE
088300     END-SEARCH
088400     IF WS-ACT-SI-ENCONTRADO
088500        MOVE WT-ACT-SALDO (IDX-ACT) TO IMP-COR-SALDO
088600     ELSE
088700        MOVE ZEROS TO IMP-COR-SALDO
088800     END-IF
088900     WRITE REG-SALIDA FROM IMP-REG-CORTE AFTER 1.
089000
089100 5000-CORTE-CUENTA-F. EXIT.
089200
089300*--------------------------------------------------------------
089400 9999-FINAL-I.
089500
089600     IF WS-ULTIMA-CUENTA-CORTE IS NOT EQUAL SPACES
089700        PERFORM 5000-CORTE-CUENTA-I THRU 5000-CORTE-CUENTA-F
089800     END-IF
089900
090000     MOVE ZEROS              TO IMP-TOT-ABIERTAS
090100                                 IMP-TOT-CERRADAS
090200     MOVE WS-TOT-USOS         TO IMP-TOT-USOS
090300     MOVE WS-TOT-IMP-USOS     TO IMP-TOT-IMP-USOS
090400     MOVE WS-TOT-CANCELS      TO IMP-TOT-CANCELS
090500     MOVE WS-TOT-IMP-CANCEL   TO IMP-TOT-IMP-CANCEL
090600     MOVE WS-TOT-RECHAZADOS   TO IMP-TOT-RECHAZADOS
090700     WRITE REG-SALIDA FROM WS-LINE         AFTER 1
090800     WRITE REG-SALIDA FROM IMP-REG-TOTALES AFTER 1
090900
091000     DISPLAY '____________________________________________'
091100     DISPLAY 'PEDIDOS LEIDOS      : ' WS-LEIDOS-CANT
091200     DISPLAY 'USOS EXITOSOS       : ' WS-TOT-USOS
091300     DISPLAY 'CANCELACIONES       : ' WS-TOT-CANCELS
091400     DISPLAY 'PEDIDOS RECHAZADOS  : ' WS-TOT-RECHAZADOS
091500
091600     CLOSE TXNREQ
091700     CLOSE TXNLOG
091800     CLOSE ACCTMST
091900     CLOSE RPTOUT
092000     IF FS-RPTOUT IS NOT EQUAL '00'
092100        DISPLAY '* ERROR EN CLOSE RPTOUT = ' FS-RPTOUT
092200        MOVE 9999 TO RETURN-CODE
092300     END-IF.
092400
092500 9999-FINAL-F. EXIT.
