000100******************************************************************
000200*    COPY   PGM_01-CP-ACTUSR                                    *
000300*    SISTEMA CAF  -  CUENTAS Y FONDOS                           *
000400*    ============================================================
000500*    LAYOUT  ARCHIVO  USUARIOS  (ACCTUSR)                       *
000600*    ORGANIZACION QSAM LINE SEQUENTIAL                          *
000700*    LARGO REGISTRO = 80 BYTES                                  *
000800*    CLAVE: USR-USER-ID (se lee por ID, no es archivo indexado) *
000900*    ============================================================
001000*    HISTORIA
001100*    1991-04-08  R.ECHAGUE   ALTA DEL LAYOUT - PASE A PRODUCCION *
001200*    1994-02-14  M.ALONSO    CAF-0087 AGREGADO WS-USR-NOMBRE-R   *
001300*                            (VISTA NOMBRE/APELLIDO SEPARADOS)   *
001400*    1999-01-11  J.PEREZ     CAF-0231 Y2K - SIN CAMBIOS DE       *
001500*                            FORMATO, SOLO REVISION              *
001600******************************************************************
001700 01  REG-ACTUSR.
001800*        POSICION RELATIVA (01:09) IDENTIFICADOR DE USUARIO
001900     03  USR-USER-ID         PIC 9(09)          VALUE ZEROS.
002000*        POSICION RELATIVA (10:30) NOMBRE A MOSTRAR DEL USUARIO
002100     03  USR-USER-NAME       PIC X(30)          VALUE SPACES.
002200*        VISTA ALTERNATIVA DE USR-USER-NAME PARTIDA EN DOS
002300*        MITADES, USADA SOLO PARA IMPRESION EN COLUMNAS DEL
002400*        LISTADO DE ALTAS (VER PGM_01-CP-RPTLIN).
002500     03  USR-USER-NAME-R REDEFINES USR-USER-NAME.                 CAF-0087
002600         05  USR-NAME-PRIMERA-MITAD  PIC X(15).
002700         05  USR-NAME-SEGUNDA-MITAD  PIC X(15).
002800*        RELLENO HASTA EL LARGO FIJO DE REGISTRO (80 BYTES)
002900     03  FILLER              PIC X(41)          VALUE SPACES.
