000100******************************************************************
000200*    COPY   PGM_01-tabla-USRIDX                                 *
000300*    SISTEMA CAF  -  CUENTAS Y FONDOS                            *
000400*    ============================================================
000500*    TABLA EN MEMORIA DE USUARIOS (WT-USRIDX), CARGADA UNA SOLA  *
000600*    VEZ EN 1000-INICIO-I LEYENDO ACCTUSR COMPLETO. SUSTITUYE LA *
000700*    LECTURA POR CLAVE QUE TENDRIA UN ARCHIVO INDEXADO, YA QUE   *
000800*    EL COMPILADOR DE ESTE SITIO NO TIENE SOPORTE VSAM/ISAM PARA *
000900*    ARCHIVOS QSAM LINE SEQUENTIAL. SE BUSCA POR USR-USER-ID CON *
001000*    SEARCH ALL (BINARIA) PORQUE EL ARCHIVO YA VIENE ORDENADO.   *
001100*    ============================================================
001200*    HISTORIA
001300*    2004-03-22  D.SOSA      ALTA - REEMPLAZA LA BUSQUEDA POR    *
001400*                            CLAVE QUE EN TBCURCLI SE HACIA VIA  *
001500*                            DB2; ACA NO HAY MANEJADOR DE BASE   *
001600*                            DE DATOS, TODO SE ARMA EN TABLA     *
001700******************************************************************
001800 01  WT-USRIDX.
001900     03  WT-USR-TABLA        OCCURS 500 TIMES
002000                 ASCENDING KEY IS WT-USR-USER-ID
002100                 INDEXED BY       IDX-USR.
002200         05  WT-USR-USER-ID      PIC 9(09).
002300         05  WT-USR-USER-NAME    PIC X(30).
002400     03  FILLER                  PIC X(01)         VALUE SPACES.
002500
002600 01  WS-USRIDX-CONTROL.
002700     03  WS-USR-MAX-OCCURS       PIC S9(09) COMP   VALUE +500.
002800     03  WS-USR-CARGADOS         PIC S9(09) COMP   VALUE ZEROS.
002900     03  WS-USR-ENCONTRADO       PIC X(01)         VALUE 'N'.
003000         88  WS-USR-SI-ENCONTRADO                  VALUE 'S'.
003100         88  WS-USR-NO-ENCONTRADO                  VALUE 'N'.
003200     03  FILLER                  PIC X(04)         VALUE SPACES.
