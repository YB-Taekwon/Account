000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMALCAF.
000300 AUTHOR.        R. ECHAGUE.
000400 INSTALLATION.  CAF - CUENTAS Y FONDOS.
000500 DATE-WRITTEN.  1991-04-08.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - SISTEMA CAF.
000800******************************************************************
000900*    BATCH DE ALTAS Y BAJAS DE CUENTAS (PGMALCAF)                *
001000*    ============================================================
001100*  FUNCIONAMIENTO
001200*  * Lee el archivo de pedidos TXNREQ y atiende solo los
001300*    renglones de tipo AL (alta de cuenta) y BA (baja de cuenta);
001400*    los renglones de uso, cancelacion y consulta los deja pasar
001500*    para que los procese PGMMVCAF en su propia corrida.
001600*  * ALTA: valida que el usuario exista (ACCTUSR), que no tenga
001700*    ya 10 cuentas abiertas, numera la cuenta nueva (la mas alta
001800*    grabada + 1, o 1000000000 si es la primera) y graba el
001900*    REG-ACTMST en estado ACTIVE con el saldo inicial pedido.
002000*  * BAJA: valida usuario y cuenta, que la cuenta le pertenezca
002100*    al usuario, que este ACTIVA y que su saldo sea cero; si es
002200*    asi la pasa a CLOSED y la rewritea en su lugar.
002300*  * Por cada pedido atendido (o rechazado) graba un renglon en
002400*    el listado RPTOUT, con corte de control por numero de
002500*    cuenta y totales finales de cuentas abiertas/cerradas y
002600*    pedidos rechazados.
002700*  * CADA PEDIDO SE COMPLETA DE PRINCIPIO A FIN ANTES DE LEER EL
002800*    SIGUIENTE (LECTURA SECUENCIAL DE TXNREQ), POR LO QUE NO
002900*    EXISTE -NI HACE FALTA- NINGUN MECANISMO DE BLOQUEO ENTRE
003000*    PEDIDOS: LA CORRIDA BATCH YA ES, POR CONSTRUCCION,
003100*    DE UN SOLO PEDIDO GENUINO A LA VEZ.
003200*    ------------------------------------------------------------
003300*    HISTORIA
003400*    1991-04-08  R.ECHAGUE   ALTA DEL PROGRAMA - PASE A PRODUCCION
003500*    1994-02-14  M.ALONSO    CAF-0087 SE AGREGA VALIDACION DE
003600*                            TOPE DE CUENTAS POR USUARIO (10)
003700*    1996-07-02  M.ALONSO    CAF-0162 CORRIGE LA NUMERACION DE
003800*                            CUENTAS NUEVAS CUANDO EL MAESTRO
003900*                            TODAVIA NO TIENE NINGUN REGISTRO
004000*    1999-01-11  J.PEREZ     CAF-0231 Y2K - FECHAS DE ALTA/BAJA
004100*                            YA VENIAN EN FORMATO CCYYMMDD, SOLO
004200*                            REVISION SIN CAMBIO DE LAYOUT
004300*    2003-11-04  D.SOSA      CAF-0312 PASA A VALIDAR EL TOPE DE
004400*                            CUENTAS EN ESTE BATCH (ANTES LO
004500*                            HACIA LA PANTALLA CICS PGMMECAF,
004600*                            QUE SE DA DE BAJA)
004700*    2004-03-22  D.SOSA      CAF-0329 EL MAESTRO PASA A SER
004800*                            ARCHIVO RELATIVE CON TABLA EN
004900*                            MEMORIA (WT-ACTIDX); ANTES SE
005000*                            REESCRIBIA CONTRA EL VSAM KSDS
005100******************************************************************
005200
005300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900     CLASS CLASE-NUMERICA IS '0' THRU '9'.
006000
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300
006400     SELECT ACCTUSR ASSIGN DDACTUSR
006500     ORGANIZATION IS LINE SEQUENTIAL
006600     FILE STATUS IS FS-ACCTUSR.
006700
006800     SELECT ACCTMST ASSIGN DDACTMST
006900     ORGANIZATION IS RELATIVE
007000     ACCESS MODE IS DYNAMIC
007100     RELATIVE KEY IS WS-ACTMST-RRN
007200     FILE STATUS IS FS-ACCTMST.
007300
007400     SELECT TXNREQ ASSIGN DDTXNREQ
007500     ORGANIZATION IS LINE SEQUENTIAL
007600     FILE STATUS IS FS-TXNREQ.
007700
007800     SELECT RPTOUT ASSIGN DDRPTOUT
007900     ORGANIZATION IS LINE SEQUENTIAL
008000     FILE STATUS IS FS-RPTOUT.
008100
008200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
008300 DATA DIVISION.
008400 FILE SECTION.
008500
008600 FD  ACCTUSR
008700     BLOCK CONTAINS 0 RECORDS
008800     RECORDING MODE IS F.
008900 01  REG-ENT-ACCTUSR         PIC X(80).
009000
009100 FD  ACCTMST
009200     BLOCK CONTAINS 0 RECORDS
009300     RECORDING MODE IS F.
009400 01  REG-ENT-ACCTMST         PIC X(120).
009500
009600 FD  TXNREQ
009700     BLOCK CONTAINS 0 RECORDS
009800     RECORDING MODE IS F.
009900 01  REG-ENT-TXNREQ          PIC X(90).
010000
010100 FD  RPTOUT
010200     BLOCK CONTAINS 0 RECORDS
010300     RECORDING MODE IS F.
010400 01  REG-SALIDA               PIC X(132).
010500
010600
010700 WORKING-STORAGE SECTION.
010800*========================*
010900
011000*----------- STATUS ARCHIVOS  -----------------------------------
011100 77  FS-ACCTUSR              PIC XX       VALUE SPACES.
011200 77  FS-ACCTMST              PIC XX       VALUE SPACES.
011300 77  FS-TXNREQ               PIC XX       VALUE SPACES.
011400 77  FS-RPTOUT               PIC XX       VALUE SPACES.
011500
011600 77  WS-STATUS-FIN           PIC X.
011700     88  WS-FIN-LECTURA          VALUE 'Y'.
011800     88  WS-NO-FIN-LECTURA       VALUE 'N'.
011900
012000 77  WS-ACTMST-RRN            PIC S9(09) COMP  VALUE ZEROS.
012100
012200*----------- COPIAS DE LOS LAYOUTS DE ARCHIVO -------------------
012300 COPY PGM_01-CP-ACTUSR.
012400 COPY PGM_01-CP-ACTMST.
012500 COPY PGM_01-CP-TXNREQ.
012600 COPY PGM_01-CP-RPTLIN.
012700
012800*----------- TABLAS EN MEMORIA (SUSTITUTO DE ARCHIVO INDEXADO) --
012900 COPY PGM_01-tabla-USRIDX.
013000 COPY PGM_01-tabla-ACTIDX.
013100
013200*----------- CONTADORES Y ACUMULADORES ---------------------------
013300 77  WS-CANT-CUENTAS-USR      PIC S9(04) COMP  VALUE ZEROS.
013400 77  WS-TOPE-CUENTAS          PIC S9(04) COMP  VALUE +10.         CAF-0312
013500 77  WS-MINIMO-ALTA           PIC S9(13)V99 COMP-3 VALUE +1000.
013600
013700 77  WS-TOT-ABIERTAS          PIC S9(05) COMP  VALUE ZEROS.
013800 77  WS-TOT-CERRADAS          PIC S9(05) COMP  VALUE ZEROS.
013900 77  WS-TOT-RECHAZADOS        PIC S9(05) COMP  VALUE ZEROS.
014000 77  WS-LEIDOS-CANT           PIC S9(05) COMP  VALUE ZEROS.
014100
014200*----------- INDICADOR DE VALIDACION DEL PEDIDO ------------------
014300 77  WS-PEDIDO-VALIDO         PIC X(01)        VALUE 'S'.
014400     88  WS-PEDIDO-ES-VALIDO                    VALUE 'S'.
014500     88  WS-PEDIDO-ES-INVALIDO                  VALUE 'N'.
014600 77  WS-MOTIVO-RECHAZO        PIC X(32)        VALUE SPACES.
014700
014800*----------- AREA DE TRABAJO DE LA CUENTA NUEVA ------------------
014900 77  WS-NUEVO-NUMCTA          PIC 9(10)        VALUE ZEROS.
015000 77  WS-NUEVO-ACCOUNT-ID      PIC 9(09)        VALUE ZEROS.
015100
015200*----------- FECHA/HORA DE PROCESO (VIA PGMFECAF) ----------------
015300 01  WS-LK-FECHAS.
015400     03  WS-LK-FUNCION        PIC X(02)        VALUE SPACES.
015500     03  WS-LK-FECHA-ACTUAL.
015600         05  WS-LK-FECACT-AAAAMMDD PIC 9(08).
015700         05  WS-LK-FECACT-HHMMSS   PIC 9(06).
015800     03  WS-LK-FECHA-EVALUAR  PIC 9(08)        VALUE ZEROS.
015900     03  WS-LK-RESULTADO      PIC X(01)        VALUE SPACES.
016000     03  FILLER               PIC X(09)        VALUE SPACES.
016100
016200*----------- IMPRESION -------------------------------------------
016300 77  WS-LINE                  PIC X(132)       VALUE ALL '='.
016400 77  WS-LINE2                 PIC X(132)       VALUE ALL '-'.
016500 77  WS-SEPARATE               PIC X(132)       VALUE SPACES.
016600 77  WS-ULTIMA-CUENTA-CORTE    PIC X(10)        VALUE SPACES.
016700 77  WS-PRIMER-REG             PIC X(02)        VALUE 'SI'.
016800
016900*----------- FECHA DE PROCESO PARA EL TITULO ---------------------
017000 01  WS-FECHA.
017100     03  WS-FECHA-AA          PIC 99           VALUE ZEROS.
017200     03  WS-FECHA-MM          PIC 99           VALUE ZEROS.
017300     03  WS-FECHA-DD          PIC 99           VALUE ZEROS.
017400
017500*-------------------------------------------------------------
017600 PROCEDURE DIVISION.
017700
017800 MAIN-PROGRAM-I.
017900
018000     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
018100     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
018200                            UNTIL WS-FIN-LECTURA
018300     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
018400
018500 MAIN-PROGRAM-F. GOBACK.
018600
018700*--------------------------------------------------------------
018800 1000-INICIO-I.
018900
019000     SET WS-NO-FIN-LECTURA TO TRUE
019100     ACCEPT WS-FECHA FROM DATE
019200     MOVE WS-FECHA-DD TO IMP-TIT-DD
019300     MOVE WS-FECHA-MM TO IMP-TIT-MM
019400     COMPUTE IMP-TIT-AAAA = 2000 + WS-FECHA-AA
019500
019600     OPEN OUTPUT RPTOUT
019700     IF FS-RPTOUT IS NOT EQUAL '00'
019800        DISPLAY '* ERROR EN OPEN RPTOUT = ' FS-RPTOUT
019900        MOVE 9999 TO RETURN-CODE
020000        SET WS-FIN-LECTURA TO TRUE
020100     END-IF
020200
020300     PERFORM 1100-CARGAR-USRIDX-I THRU 1100-CARGAR-USRIDX-F
020400     PERFORM 1200-CARGAR-ACTIDX-I THRU 1200-CARGAR-ACTIDX-F
020500
020600     OPEN INPUT TXNREQ
020700     IF FS-TXNREQ IS NOT EQUAL '00'
020800        DISPLAY '* ERROR EN OPEN TXNREQ = ' FS-TXNREQ
020900        MOVE 9999 TO RETURN-CODE
021000        SET WS-FIN-LECTURA TO TRUE
021100     END-IF
021200
021300     PERFORM 2500-LEER-I THRU 2500-LEER-F.
021400
021500 1000-INICIO-F. EXIT.
021600
021700*--------------------------------------------------------------
021800*    CARGA WT-USRIDX LEYENDO ACCTUSR COMPLETO (NO HAY ARCHIVO
021900*    INDEXADO: SE RESUELVE POR SEARCH ALL SOBRE LA TABLA).
022000*--------------------------------------------------------------
022100 1100-CARGAR-USRIDX-I.
022200
022300     OPEN INPUT ACCTUSR
022400     IF FS-ACCTUSR IS NOT EQUAL '00'
022500        DISPLAY '* ERROR EN OPEN ACCTUSR = ' FS-ACCTUSR
022600        MOVE 9999 TO RETURN-CODE
022700        SET WS-FIN-LECTURA TO TRUE
022800     ELSE
022900        PERFORM 1110-LEER-ACCTUSR-I THRU 1110-LEER-ACCTUSR-F
023000                UNTIL FS-ACCTUSR = '10' OR WS-FIN-LECTURA
023100        CLOSE ACCTUSR
023200     END-IF.
023300
023400 1100-CARGAR-USRIDX-F. EXIT.
023500
023600*--------------------------------------------------------------
023700 1110-LEER-ACCTUSR-I.
023800
023900     READ ACCTUSR INTO REG-ACTUSR
024000     IF FS-ACCTUSR = '00'
024100        ADD 1 TO WS-USR-CARGADOS
024200        MOVE USR-USER-ID   TO WT-USR-USER-ID
024300                               (WS-USR-CARGADOS)
024400        MOVE USR-USER-NAME TO WT-USR-USER-NAME
024500                               (WS-USR-CARGADOS)
024600     ELSE
024700        IF FS-ACCTUSR IS NOT EQUAL '10'
024800           DISPLAY '* ERROR EN LECTURA ACCTUSR = ' FS-ACCTUSR
024900           MOVE 9999 TO RETURN-CODE
025000           SET WS-FIN-LECTURA TO TRUE
025100        END-IF
025200     END-IF.
025300
025400 1110-LEER-ACCTUSR-F. EXIT.
025500
025600*--------------------------------------------------------------
025700*    CARGA WT-ACTIDX LEYENDO ACCTMST COMPLETO EN ORDEN DE
025800*    GRABACION Y RECUERDA EL NUMERO DE REGISTRO RELATIVO DE
025900*    CADA FILA PARA EL REWRITE DE LA BAJA. TAMBIEN CALCULA
026000*    WS-ACT-MAX-ID Y WS-ACT-MAX-NUMCTA PARA LA NUMERACION DE
026100*    LA PROXIMA CUENTA (CAF-0341).
026200*--------------------------------------------------------------
026300 1200-CARGAR-ACTIDX-I.                                            CAF-0329
026400
026500     OPEN I-O ACCTMST
026600     IF FS-ACCTMST IS EQUAL '35'
026700        CLOSE ACCTMST
026800        OPEN OUTPUT ACCTMST
026900        CLOSE ACCTMST
027000        OPEN I-O ACCTMST
027100     END-IF
027200     IF FS-ACCTMST IS NOT EQUAL '00'
027300        DISPLAY '* ERROR EN OPEN ACCTMST = ' FS-ACCTMST
027400        MOVE 9999 TO RETURN-CODE
027500        SET WS-FIN-LECTURA TO TRUE
027600     ELSE
027700        MOVE ZEROS TO WS-ACTMST-RRN
027800        PERFORM 1210-LEER-ACCTMST-I THRU 1210-LEER-ACCTMST-F
027900                UNTIL FS-ACCTMST = '10' OR WS-FIN-LECTURA
028000     END-IF.
028100
028200 1200-CARGAR-ACTIDX-F. EXIT.
028300
028400*--------------------------------------------------------------
028500 1210-LEER-ACCTMST-I.                                             CAF-0329
028600
028700     ADD 1 TO WS-ACTMST-RRN
028800     READ ACCTMST INTO REG-ACTMST
028900     IF FS-ACCTMST = '00'
029000        ADD 1 TO WS-ACT-CARGADOS
029100        MOVE WS-ACTMST-RRN     TO WT-ACT-RRN (WS-ACT-CARGADOS)
029200        MOVE ACT-ACCOUNT-ID    TO WT-ACT-ACCOUNT-ID
029300                                   (WS-ACT-CARGADOS)
029400        MOVE ACT-USER-ID       TO WT-ACT-USER-ID
029500                                   (WS-ACT-CARGADOS)
029600        MOVE ACT-NUMERO-CUENTA TO WT-ACT-NUMCTA
029700                                   (WS-ACT-CARGADOS)
029800        MOVE ACT-ESTADO        TO WT-ACT-ESTADO
029900                                   (WS-ACT-CARGADOS)
030000        MOVE ACT-SALDO         TO WT-ACT-SALDO
030100                                   (WS-ACT-CARGADOS)
030200        IF ACT-ACCOUNT-ID IS GREATER THAN WS-ACT-MAX-ID
030300           MOVE ACT-ACCOUNT-ID TO WS-ACT-MAX-ID
030400           MOVE ACT-NUMCTA-NUM TO WS-ACT-MAX-NUMCTA
030500        END-IF
030600     ELSE
030700        IF FS-ACCTMST IS NOT EQUAL '10'
030800           DISPLAY '* ERROR EN LECTURA ACCTMST = ' FS-ACCTMST
030900           MOVE 9999 TO RETURN-CODE
031000           SET WS-FIN-LECTURA TO TRUE
031100        END-IF
031200     END-IF.
031300
031400 1210-LEER-ACCTMST-F. EXIT.
031500
031600*--------------------------------------------------------------
031700 2000-PROCESO-I.
031800
031900     SET WS-PEDIDO-ES-VALIDO TO TRUE
032000     MOVE SPACES TO WS-MOTIVO-RECHAZO
032100
032200     EVALUATE TRUE
032300        WHEN REQ-ES-ALTA
032400           PERFORM 3000-ALTA-I THRU 3000-ALTA-F
032500        WHEN REQ-ES-BAJA
032600           PERFORM 3500-BAJA-I THRU 3500-BAJA-F
032700        WHEN OTHER
032800           CONTINUE
032900     END-EVALUATE
033000
033100     PERFORM 2500-LEER-I THRU 2500-LEER-F.
033200
033300 2000-PROCESO-F. EXIT.
033400
033500*--------------------------------------------------------------
033600 2500-LEER-I.
033700
033800     READ TXNREQ INTO REG-TXNREQ
033900
034000     EVALUATE FS-TXNREQ
034100        WHEN '00'
034200           ADD 1 TO WS-LEIDOS-CANT
034300        WHEN '10'
034400           SET WS-FIN-LECTURA TO TRUE
034500        WHEN OTHER
034600           DISPLAY '* ERROR EN LECTURA TXNREQ = ' FS-TXNREQ
034700           MOVE 9999 TO RETURN-CODE
034800           SET WS-FIN-LECTURA TO TRUE
034900     END-EVALUATE.
035000
035100 2500-LEER-F. EXIT.
035200
035300*--------------------------------------------------------------
035400*    ALTA DE CUENTA
035500*--------------------------------------------------------------
035600 3000-ALTA-I.                                                     CAF-0329
035700
035800     PERFORM 3050-VALIDAR-ALTA-I THRU 3050-VALIDAR-ALTA-F
035900
036000     IF WS-PEDIDO-ES-VALIDO
036100        PERFORM 3100-MINT-NUMERO-I THRU 3100-MINT-NUMERO-F
036200
036300        MOVE 'AC' TO WS-LK-FUNCION
036400        CALL 'PGMFECAF' USING WS-LK-FECHAS
036500        IF RETURN-CODE IS NOT EQUAL ZEROS
036600           DISPLAY '* ERROR EN CALL PGMFECAF (ALTA)'
036700        END-IF
036800
036900        MOVE WS-NUEVO-ACCOUNT-ID TO ACT-ACCOUNT-ID
037000        MOVE REQ-USER-ID         TO ACT-USER-ID
037100        MOVE WS-NUEVO-NUMCTA     TO ACT-NUMCTA-NUM
037200        SET ACT-ACTIVA           TO TRUE
037300        MOVE REQ-IMPORTE         TO ACT-SALDO
037400        MOVE WS-LK-FECACT-AAAAMMDD TO ACT-ALTA-FECHA
037500        MOVE WS-LK-FECACT-HHMMSS   TO ACT-ALTA-HORA
037600        MOVE ZEROS               TO ACT-BAJA-FECHA
037700                                     ACT-BAJA-HORA
037800
037900        WRITE REG-ENT-ACCTMST FROM REG-ACTMST
038000        IF FS-ACCTMST IS NOT EQUAL '00'
038100           DISPLAY '* ERROR EN WRITE ACCTMST (ALTA) = '
038200                                               FS-ACCTMST
038300           MOVE 9999 TO RETURN-CODE
038400        ELSE
038500           ADD 1 TO WS-ACT-CARGADOS
038600           MOVE WS-ACT-CARGADOS   TO WS-ACTMST-RRN
038700           MOVE WS-ACTMST-RRN     TO WT-ACT-RRN (WS-ACT-CARGADOS)
038800           MOVE ACT-ACCOUNT-ID    TO WT-ACT-ACCOUNT-ID
038900                                      (WS-ACT-CARGADOS)
039000           MOVE ACT-USER-ID       TO WT-ACT-USER-ID
039100                                      (WS-ACT-CARGADOS)
039200           MOVE ACT-NUMERO-CUENTA TO WT-ACT-NUMCTA
039300                                      (WS-ACT-CARGADOS)
039400           MOVE ACT-ESTADO        TO WT-ACT-ESTADO
039500                                      (WS-ACT-CARGADOS)
039600           MOVE ACT-SALDO         TO WT-ACT-SALDO
039700                                      (WS-ACT-CARGADOS)
039800           MOVE ACT-ACCOUNT-ID    TO WS-ACT-MAX-ID
039900           MOVE WS-NUEVO-NUMCTA   TO WS-ACT-MAX-NUMCTA
040000           ADD 1 TO WS-TOT-ABIERTAS
040100           MOVE 'AL'              TO IMP-DET-NOVTIP
040200           MOVE ACT-NUMERO-CUENTA TO IMP-DET-NROCTA
040300           MOVE REQ-IMPORTE       TO IMP-DET-IMPORTE
040400           MOVE 'S'               TO IMP-DET-RES
040500           MOVE ACT-SALDO         TO IMP-DET-SALDO
040600           MOVE SPACES            TO IMP-DET-TXNID
040700           PERFORM 6000-IMP-DETALLE-I THRU 6000-IMP-DETALLE-F
040800        END-IF
040900     ELSE
041000        PERFORM 3900-RECHAZAR-I THRU 3900-RECHAZAR-F
041100     END-IF.
041200
041300 3000-ALTA-F. EXIT.
041400
041500*--------------------------------------------------------------
041600 3050-VALIDAR-ALTA-I.                                             CAF-0087
041700
041800     SET WS-USR-NO-ENCONTRADO TO TRUE
041900     SEARCH ALL WT-USR-TABLA
042000        AT END
042100           SET WS-USR-NO-ENCONTRADO TO TRUE
042200        WHEN WT-USR-USER-ID (IDX-USR) = REQ-USER-ID
042300           SET WS-USR-SI-ENCONTRADO TO TRUE
042400     END-SEARCH
042500
042600     IF WS-USR-NO-ENCONTRADO
042700        SET WS-PEDIDO-ES-INVALIDO TO TRUE
042800        MOVE 'USER_NOT_FOUND' TO WS-MOTIVO-RECHAZO
042900     ELSE
043000        MOVE ZEROS TO WS-CANT-CUENTAS-USR
043100        SET IDX-ACT TO 0
043200        PERFORM 3060-CONTAR-CUENTAS-I THRU 3060-CONTAR-CUENTAS-F
043300                UNTIL IDX-ACT NOT LESS THAN WS-ACT-CARGADOS
043400
043500        IF WS-CANT-CUENTAS-USR IS GREATER THAN OR EQUAL TO
043600                                                WS-TOPE-CUENTAS
043700           SET WS-PEDIDO-ES-INVALIDO TO TRUE
043800           MOVE 'ACCOUNT_LIMIT_EXCEEDED' TO WS-MOTIVO-RECHAZO
043900        ELSE
044000*          EN LA APLICACION ON-LINE ESTE PISO LO VALIDABA LA
044100*          PANTALLA DE ALTA ANTES DE LLEGAR AL HOST; EN EL BATCH
044200*          NO HAY CAPA PREVIA QUE LO GARANTICE, ASI QUE LO
044300*          DEFENDEMOS ACA (CAF-0312).
044400           IF REQ-IMPORTE IS LESS THAN WS-MINIMO-ALTA
044500              SET WS-PEDIDO-ES-INVALIDO TO TRUE
044600              MOVE 'INITIAL_BALANCE_TOO_LOW'
044700                                     TO WS-MOTIVO-RECHAZO
044800           END-IF
044900        END-IF
045000     END-IF.
045100
045200 3050-VALIDAR-ALTA-F. EXIT.
045300
045400*--------------------------------------------------------------
045500 3060-CONTAR-CUENTAS-I.                                           CAF-0312
045600
045700     ADD 1 TO IDX-ACT
045800     IF WT-ACT-USER-ID (IDX-ACT) = REQ-USER-ID
045900        ADD 1 TO WS-CANT-CUENTAS-USR
046000     END-IF.
046100
046200 3060-CONTAR-CUENTAS-F. EXIT.
046300
046400*--------------------------------------------------------------
046500*    NUMERA LA CUENTA NUEVA: LA MAYOR NUMERACION CARGADA + 1,
046600*    O "1000000000" SI EL MAESTRO ESTA VACIO (CAF-0162).
046700*--------------------------------------------------------------
046800 3100-MINT-NUMERO-I.                                              CAF-0162
046900
047000     IF WS-ACT-CARGADOS = ZEROS
047100        MOVE 1000000000 TO WS-NUEVO-NUMCTA
047200     ELSE
047300        COMPUTE WS-NUEVO-NUMCTA = WS-ACT-MAX-NUMCTA + 1
047400     END-IF
047500
047600     COMPUTE WS-NUEVO-ACCOUNT-ID = WS-ACT-MAX-ID + 1.
047700
047800 3100-MINT-NUMERO-F. EXIT.
047900
048000*--------------------------------------------------------------
048100*    BAJA DE CUENTA
048200*--------------------------------------------------------------
048300 3500-BAJA-I.                                                     CAF-0329
048400
048500     PERFORM 3550-VALIDAR-BAJA-I THRU 3550-VALIDAR-BAJA-F
048600
048700     IF WS-PEDIDO-ES-VALIDO
048800        MOVE 'AC' TO WS-LK-FUNCION
048900        CALL 'PGMFECAF' USING WS-LK-FECHAS
049000        IF RETURN-CODE IS NOT EQUAL ZEROS
049100           DISPLAY '* ERROR EN CALL PGMFECAF (BAJA)'
049200        END-IF
049300
049400        MOVE WT-ACT-RRN (IDX-ACT) TO WS-ACTMST-RRN
049500        READ ACCTMST INTO REG-ACTMST
049600        IF FS-ACCTMST IS NOT EQUAL '00'
049700           DISPLAY '* ERROR EN READ ACCTMST (BAJA) = '
049800                                              FS-ACCTMST
049900           MOVE 9999 TO RETURN-CODE
050000        ELSE
050100           SET ACT-CERRADA TO TRUE
050200           MOVE WS-LK-FECACT-AAAAMMDD TO ACT-BAJA-FECHA
050300           MOVE WS-LK-FECACT-HHMMSS   TO ACT-BAJA-HORA
050400
050500           REWRITE REG-ENT-ACCTMST FROM REG-ACTMST
050600           IF FS-ACCTMST IS NOT EQUAL '00'
050700              DISPLAY '* ERROR EN REWRITE ACCTMST (BAJA) = '
050800                                                 FS-ACCTMST
050900              MOVE 9999 TO RETURN-CODE
051000           ELSE
051100              MOVE ACT-ESTADO TO WT-ACT-ESTADO (IDX-ACT)
051200              ADD 1 TO WS-TOT-CERRADAS
051300              MOVE 'BA'               TO IMP-DET-NOVTIP
051400              MOVE ACT-NUMERO-CUENTA  TO IMP-DET-NROCTA
051500              MOVE ZEROS              TO IMP-DET-IMPORTE
051600              MOVE 'S'                TO IMP-DET-RES
051700              MOVE ACT-SALDO          TO IMP-DET-SALDO
051800              MOVE SPACES             TO IMP-DET-TXNID
051900              PERFORM 6000-IMP-DETALLE-I THRU 6000-IMP-DETALLE-F
052000           END-IF
052100        END-IF
052200     ELSE
052300        PERFORM 3900-RECHAZAR-I THRU 3900-RECHAZAR-F
052400     END-IF.
052500
052600 3500-BAJA-F. EXIT.
052700
052800*--------------------------------------------------------------
052900 3550-VALIDAR-BAJA-I.
053000
053100     SET WS-USR-NO-ENCONTRADO TO TRUE
053200     SEARCH ALL WT-USR-TABLA
053300        AT END
053400           SET WS-USR-NO-ENCONTRADO TO TRUE
053500        WHEN WT-USR-USER-ID (IDX-USR) = REQ-USER-ID
053600           SET WS-USR-SI-ENCONTRADO TO TRUE
053700     END-SEARCH
053800
053900     IF WS-USR-NO-ENCONTRADO
054000        SET WS-PEDIDO-ES-INVALIDO TO TRUE
054100        MOVE 'USER_NOT_FOUND' TO WS-MOTIVO-RECHAZO
054200     ELSE
054300        SET WS-ACT-NO-ENCONTRADO TO TRUE
054400        SEARCH ALL WT-ACT-TABLA
054500           AT END
054600              SET WS-ACT-NO-ENCONTRADO TO TRUE
054700           WHEN WT-ACT-NUMCTA (IDX-ACT) = REQ-NUMERO-CUENTA
054800              SET WS-ACT-SI-ENCONTRADO TO TRUE
054900        END-SEARCH
055000
055100        IF WS-ACT-NO-ENCONTRADO
055200           SET WS-PEDIDO-ES-INVALIDO TO TRUE
055300           MOVE 'ACCOUNT_NOT_FOUND' TO WS-MOTIVO-RECHAZO
055400        ELSE
055500           IF WT-ACT-USER-ID (IDX-ACT) IS NOT EQUAL REQ-USER-ID
055600              SET WS-PEDIDO-ES-INVALIDO TO TRUE
055700              MOVE 'USER_ACCOUNT_UNMATCH' TO WS-MOTIVO-RECHAZO
055800           ELSE
055900              IF WT-ACT-ESTADO (IDX-ACT) IS NOT EQUAL 'ACTIVE'
056000                 SET WS-PEDIDO-ES-INVALIDO TO TRUE
056100                 MOVE 'ACCOUNT_ALREADY_CLOSED'
056200                                        TO WS-MOTIVO-RECHAZO
056300              ELSE
056400                 IF WT-ACT-SALDO (IDX-ACT) IS NOT EQUAL ZEROS
056500                    SET WS-PEDIDO-ES-INVALIDO TO TRUE
056600                    MOVE 'BALANCE_NOT_EMPTY'
056700                                        TO WS-MOTIVO-RECHAZO
056800                 END-IF
056900              END-IF
057000           END-IF
057100        END-IF
057200     END-IF.
057300
057400 3550-VALIDAR-BAJA-F. EXIT.
057500
057600*--------------------------------------------------------------
057700 3900-RECHAZAR-I.
057800
057900     ADD 1 TO WS-TOT-RECHAZADOS
058000     EVALUATE TRUE
058100        WHEN REQ-ES-ALTA
058200           MOVE 'AL' TO IMP-DET-NOVTIP
058300           MOVE SPACES TO IMP-DET-NROCTA
058400        WHEN OTHER
058500           MOVE 'BA' TO IMP-DET-NOVTIP
058600           MOVE REQ-NUMERO-CUENTA TO IMP-DET-NROCTA
058700     END-EVALUATE
058800     MOVE REQ-IMPORTE         TO IMP-DET-IMPORTE
058900     MOVE 'F'                 TO IMP-DET-RES
059000     MOVE ZEROS               TO IMP-DET-SALDO
059100     MOVE WS-MOTIVO-RECHAZO   TO IMP-DET-TXNID
059200     PERFORM 6000-IMP-DETALLE-I THRU 6000-IMP-DETALLE-F.
059300
059400 3900-RECHAZAR-F. EXIT.
059500
059600*--------------------------------------------------------------
059700 6000-IMP-DETALLE-I.
059800
059900     IF WS-PRIMER-REG = 'SI'
060000        MOVE 'NO' TO WS-PRIMER-REG
060100        WRITE REG-SALIDA FROM IMP-TITULO    AFTER PAGE
060200        WRITE REG-SALIDA FROM IMP-SUBTITULO AFTER 1
060300        WRITE REG-SALIDA FROM WS-LINE2      AFTER 1
060400     END-IF
060500
060600     IF IMP-DET-NROCTA IS NOT EQUAL WS-ULTIMA-CUENTA-CORTE
060700        AND WS-ULTIMA-CUENTA-CORTE IS NOT EQUAL SPACES
060800        PERFORM 5000-CORTE-CUENTA-I THRU 5000-CORTE-CUENTA-F
060900     END-IF
061000     MOVE IMP-DET-NROCTA TO WS-ULTIMA-CUENTA-CORTE
061100
061200     WRITE REG-SALIDA FROM IMP-REG-DETALLE AFTER 1
061300     IF FS-RPTOUT IS NOT EQUAL '00'
061400        DISPLAY '* ERROR EN WRITE RPTOUT = ' FS-RPTOUT
061500        MOVE 9999 TO RETURN-CODE
061600     END-IF.
061700
061800 6000-IMP-DETALLE-F. EXIT.
061900
062000*--------------------------------------------------------------
062100*    CORTE DE CONTROL POR NUMERO DE CUENTA
062200*--------------------------------------------------------------
062300 5000-CORTE-CUENTA-I.
062400
062500     MOVE WS-ULTIMA-CUENTA-CORTE TO IMP-COR-NROCTA
062600     SET WS-ACT-NO-ENCONTRADO TO TRUE
062700     SEARCH ALL WT-ACT-TABLA
062800        AT END
062900           SET WS-ACT-NO-ENCONTRADO TO TRUE
063000        WHEN WT-ACT-NUMCTA (IDX-ACT) = WS-ULTIMA-CUENTA-CORTE
063100           SET WS-ACT-SI-ENCONTRADO TO TRUE
063200     END-SEARCH
063300     IF WS-ACT-SI-ENCONTRADO
063400        MOVE WT-ACT-SALDO (IDX-ACT) TO IMP-COR-SALDO
063500     ELSE
063600        MOVE ZEROS TO IMP-COR-SALDO
063700     END-IF
063800     WRITE REG-SALIDA FROM IMP-REG-CORTE AFTER 1.
063900
064000 5000-CORTE-CUENTA-F. EXIT.
064100
064200*--------------------------------------------------------------
064300 9999-FINAL-I.
064400
064500     IF WS-ULTIMA-CUENTA-CORTE IS NOT EQUAL SPACES
064600        PERFORM 5000-CORTE-CUENTA-I THRU 5000-CORTE-CUENTA-F
064700     END-IF
064800
064900     MOVE WS-TOT-ABIERTAS    TO IMP-TOT-ABIERTAS
065000     MOVE WS-TOT-CERRADAS    TO IMP-TOT-CERRADAS
065100     MOVE WS-TOT-RECHAZADOS  TO IMP-TOT-RECHAZADOS
065200     MOVE ZEROS              TO IMP-TOT-USOS
065300                                 IMP-TOT-IMP-USOS
065400                                 IMP-TOT-CANCELS
065500                                 IMP-TOT-IMP-CANCEL
065600     WRITE REG-SALIDA FROM WS-LINE        AFTER 1
065700     WRITE REG-SALIDA FROM IMP-REG-TOTALES AFTER 1
065800
065900     DISPLAY '____________________________________________'
066000     DISPLAY 'PEDIDOS LEIDOS    : ' WS-LEIDOS-CANT
066100     DISPLAY 'CUENTAS ABIERTAS  : ' WS-TOT-ABIERTAS
066200     DISPLAY 'CUENTAS CERRADAS  : ' WS-TOT-CERRADAS
066300     DISPLAY 'PEDIDOS RECHAZADOS: ' WS-TOT-RECHAZADOS
066400
066500     CLOSE TXNREQ
066600     CLOSE ACCTMST
066700     CLOSE RPTOUT
066800     IF FS-RPTOUT IS NOT EQUAL '00'
066900        DISPLAY '* ERROR EN CLOSE RPTOUT = ' FS-RPTOUT
067000        MOVE 9999 TO RETURN-CODE
067100     END-IF.
067200
067300 9999-FINAL-F. EXIT.
