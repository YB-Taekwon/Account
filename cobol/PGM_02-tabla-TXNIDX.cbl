000100******************************************************************
000200*    COPY   PGM_02-tabla-TXNIDX                                 *
000300*    SISTEMA CAF  -  CUENTAS Y FONDOS                            *
000400*    ============================================================
000500*    TABLA EN MEMORIA DEL LIBRO DE MOVIMIENTOS (WT-TXNIDX),      *
000600*    CARGADA EN 1000-INICIO-I LEYENDO TXNLOG COMPLETO ANTES DE   *
000700*    REABRIRLO EN EXTEND. PERMITE RESOLVER UNA CANCELACION O UNA *
000800*    CONSULTA POR TRANSACTION-ID SIN RELEER EL LIBRO DESDE EL    *
000900*    PRINCIPIO. LOS MOVIMIENTOS QUE SE VAN GRABANDO EN EL MISMO  *
001000*    PROCESO (3200-POSTEAR-USO-I, 3700-POSTEAR-CANCEL-I) SE      *
001100*    INSERTAN TAMBIEN AQUI, PARA QUE UNA CANCELACION O CONSULTA  *
001200*    POSTERIOR EN LA MISMA CORRIDA LOS ENCUENTRE.                *
001300*    LA TABLA SE MANTIENE ORDENADA POR TRANSACTION-ID PORQUE ESE *
001400*    TOKEN SE OTORGA AL AZAR (VER 3900-MINT-TXNID-I) Y NO VIENE  *
001500*    ORDENADO POR ARCHIVO; LA CARGA INICIAL USA 1100-ORDENAR-I.  *
001600*    ============================================================
001700*    HISTORIA
001800*    2004-03-22  D.SOSA      ALTA - REEMPLAZA LA CLAVE VSAM QUE  *
001900*                            TENIA EL LIBRO DE MOVIMIENTOS ANTES *
002000*                            DE CONVERTIRSE EN ARCHIVO PLANO     *
002100******************************************************************
002200 01  WT-TXNIDX.
002300     03  WT-TXN-TABLA        OCCURS 3000 TIMES
002400                 ASCENDING KEY IS WT-TXN-TRANSACTION-ID
002500                 INDEXED BY       IDX-TXN.
002600         05  WT-TXN-TRANSACTION-ID PIC X(32).
002700         05  WT-TXN-NUMERO-CUENTA  PIC X(10).
002800         05  WT-TXN-IMPORTE        PIC S9(11)V99 COMP-3.
002900         05  WT-TXN-FECHA          PIC 9(08).
003000     03  FILLER                    PIC X(01)       VALUE SPACES.
003100
003200 01  WS-TXNIDX-CONTROL.
003300     03  WS-TXN-MAX-OCCURS       PIC S9(09) COMP   VALUE +3000.
003400     03  WS-TXN-CARGADOS         PIC S9(09) COMP   VALUE ZEROS.
003500     03  WS-TXN-ENCONTRADO       PIC X(01)         VALUE 'N'.
003600         88  WS-TXN-SI-ENCONTRADO                  VALUE 'S'.
003700         88  WS-TXN-NO-ENCONTRADO                  VALUE 'N'.
003800*        INDICADOR DE PASADA CON CAMBIOS DEL ORDENAMIENTO
003900*        BURBUJA QUE DEJA WT-TXNIDX ASCENDENTE POR TRANSACTION-ID
004000*        TRAS LA CARGA DE TXNLOG (NO VIENE ORDENADO EN ARCHIVO)
004100     03  WS-TXN-HUBO-CAMBIO      PIC X(01)         VALUE 'S'.
004200         88  WS-TXN-HUBO-CAMBIO-SI                 VALUE 'S'.
004300         88  WS-TXN-HUBO-CAMBIO-NO                 VALUE 'N'.
004400*        VECTOR AUXILIAR PARA EL INSERT ORDENADO (1100-ORDENAR-I
004500*        Y LA INSERCION DE MOVIMIENTOS NUEVOS DURANTE LA CORRIDA)
004600     03  WS-TXN-VECTOR-TEMP.
004700         05  WT-TXN-VT-ID        PIC X(32).
004800         05  WT-TXN-VT-NUMCTA    PIC X(10).
004900         05  WT-TXN-VT-IMPORTE   PIC S9(11)V99 COMP-3.
005000         05  WT-TXN-VT-FECHA     PIC 9(08).
005100     03  FILLER                  PIC X(04)         VALUE SPACES.
