000100******************************************************************
000200*    COPY   PGM_01-CP-RPTLIN                                     *
000300*    SISTEMA CAF  -  CUENTAS Y FONDOS                            *
000400*    ============================================================
000500*    LINEAS DE IMPRESION DEL LISTADO DE SALIDA (RPTOUT)          *
000600*    COMUN A PGMALCAF (ALTAS/BAJAS DE CUENTA) Y PGMMVCAF         *
000700*    (USO/CANCELACION/CONSULTA DE SALDO) - CADA BATCH USA        *
000800*    SOLO LOS CAMPOS DE IMP-REG-TOTALES QUE LE CORRESPONDEN Y    *
000900*    DEJA LOS DEMAS EN CERO.                                     *
001000*    ============================================================
001100*    HISTORIA
001200*    1993-05-11  R.ECHAGUE   ALTA DEL LISTADO - PASE A PRODUCCION
001300*    1995-06-19  M.ALONSO    CAF-0139 SE AGREGA RENGLON DE CORTE
001400*                            POR NUMERO DE CUENTA
001500*    1999-01-11  J.PEREZ     CAF-0231 Y2K - SE AMPLIA IMP-TIT-AAAA
001600*                            A CUATRO POSICIONES
001700*    2004-03-22  D.SOSA      CAF-0329 SE AGREGAN CONTADORES DE
001800*                            RECHAZADOS E IMPORTES DE USO/CANCEL
001900*                            EN IMP-REG-TOTALES
002000******************************************************************
002100*    TITULO DE PAGINA
002200 01  IMP-TITULO.
002300     03  FILLER              PIC X(03)          VALUE SPACES.
002400     03  FILLER              PIC X(40)          VALUE
002500         'SISTEMA CAF - CUENTAS Y FONDOS - SALDOS'.
002600     03  FILLER              PIC X(02)          VALUE SPACES.
002700     03  IMP-TIT-DD          PIC Z9             VALUE ZEROS.
002800     03  FILLER              PIC X              VALUE '-'.
002900     03  IMP-TIT-MM          PIC Z9             VALUE ZEROS.
003000     03  FILLER              PIC X              VALUE '-'.
003100     03  IMP-TIT-AAAA        PIC 9(04)          VALUE ZEROS.
003200     03  FILLER              PIC X(04)          VALUE SPACES.
003300     03  FILLER              PIC X(15)          VALUE
003400         'NUMERO PAGINA: '.
003500     03  IMP-TIT-PAGINA      PIC Z9             VALUE ZEROS.
003600     03  FILLER              PIC X(37)          VALUE SPACES.
003700
003800*    SUBTITULO DE COLUMNAS
003900 01  IMP-SUBTITULO.
004000     03  FILLER              PIC X(03)          VALUE ' | '.
004100     03  FILLER              PIC X(06)          VALUE 'NOVTIP'.
004200     03  FILLER              PIC X(03)          VALUE ' | '.
004300     03  FILLER              PIC X(10)          VALUE 'NROCTA'.
004400     03  FILLER              PIC X(03)          VALUE ' | '.
004500     03  FILLER              PIC X(15)          VALUE 'IMPORTE'.
004600     03  FILLER              PIC X(03)          VALUE ' | '.
004700     03  FILLER              PIC X(03)          VALUE 'RES'.
004800     03  FILLER              PIC X(03)          VALUE ' | '.
004900     03  FILLER              PIC X(17)          VALUE 'SALDO'.
005000     03  FILLER              PIC X(03)          VALUE ' | '.
005100     03  FILLER              PIC X(32)          VALUE
005200         'TRANSACTION-ID'.
005300     03  FILLER              PIC X(03)          VALUE ' | '.
005400
005500*    RENGLON DE DETALLE (UNA LINEA POR PEDIDO PROCESADO)
005600 01  IMP-REG-DETALLE.
005700     03  FILLER              PIC X(03)          VALUE ' | '.
005800     03  IMP-DET-NOVTIP      PIC X(06)          VALUE SPACES.
005900     03  FILLER              PIC X(03)          VALUE ' | '.
006000     03  IMP-DET-NROCTA      PIC X(10)          VALUE SPACES.
006100     03  FILLER              PIC X(03)          VALUE ' | '.
006200     03  IMP-DET-IMPORTE     PIC -Z(10)9.99      VALUE ZEROS.
006300     03  FILLER              PIC X(03)          VALUE ' | '.
006400     03  IMP-DET-RES         PIC X(01)          VALUE SPACES.
006500     03  FILLER              PIC X(05)          VALUE ' | '.
006600     03  IMP-DET-SALDO       PIC -Z(12)9.99      VALUE ZEROS.
006700     03  FILLER              PIC X(03)          VALUE ' | '.
006800     03  IMP-DET-TXNID       PIC X(32)          VALUE SPACES.
006900     03  FILLER              PIC X(03)          VALUE ' | '.
007000
007100*    RENGLON DE CORTE DE CONTROL POR NUMERO DE CUENTA (CAF-0139)
007200 01  IMP-REG-CORTE.                                               CAF-0139
007300     03  FILLER              PIC X(05)          VALUE SPACES.
007400     03  FILLER              PIC X(17)          VALUE
007500         '** CORTE CUENTA '.
007600     03  IMP-COR-NROCTA      PIC X(10)          VALUE SPACES.
007700     03  FILLER              PIC X(16)          VALUE
007800         ' - SALDO FINAL '.
007900     03  IMP-COR-SALDO       PIC -Z(12)9.99      VALUE ZEROS.
008000     03  FILLER              PIC X(44)          VALUE SPACES.
008100
008200*    RENGLON DE TOTALES FINALES DE CORRIDA (CAF-0329)
008300 01  IMP-REG-TOTALES.                                             CAF-0329
008400     03  FILLER              PIC X(05)          VALUE SPACES.
008500     03  FILLER              PIC X(20)          VALUE
008600         'CUENTAS ABIERTAS....'.
008700     03  IMP-TOT-ABIERTAS    PIC ZZZ,ZZ9        VALUE ZEROS.
008800     03  FILLER              PIC X(05)          VALUE SPACES.
008900     03  FILLER              PIC X(20)          VALUE
009000         'CUENTAS CERRADAS....'.
009100     03  IMP-TOT-CERRADAS    PIC ZZZ,ZZ9        VALUE ZEROS.
009200     03  FILLER              PIC X(05)          VALUE SPACES.
009300     03  FILLER              PIC X(20)          VALUE
009400         'USOS EXITOSOS.......'.
009500     03  IMP-TOT-USOS        PIC ZZZ,ZZ9        VALUE ZEROS.
009600     03  FILLER              PIC X(04)          VALUE SPACES.
009700     03  FILLER              PIC X(20)          VALUE
009800         'IMPORTE TOTAL USADO.'.
009900     03  IMP-TOT-IMP-USOS    PIC -Z(12)9.99      VALUE ZEROS.
010000     03  FILLER              PIC X(06)          VALUE SPACES.
010100     03  FILLER              PIC X(20)          VALUE
010200         'CANCELACIONES.......'.
010300     03  IMP-TOT-CANCELS     PIC ZZZ,ZZ9        VALUE ZEROS.
010400     03  FILLER              PIC X(04)          VALUE SPACES.
010500     03  FILLER              PIC X(20)          VALUE
010600         'IMPORTE TOTAL CANCEL'.
010700     03  IMP-TOT-IMP-CANCEL  PIC -Z(12)9.99      VALUE ZEROS.
010800     03  FILLER              PIC X(05)          VALUE SPACES.
010900     03  FILLER              PIC X(20)          VALUE
011000         'PEDIDOS RECHAZADOS..'.
011100     03  IMP-TOT-RECHAZADOS  PIC ZZZ,ZZ9        VALUE ZEROS.
011200     03  FILLER              PIC X(70)          VALUE SPACES.
