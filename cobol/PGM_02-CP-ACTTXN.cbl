000100******************************************************************
000200*    COPY   PGM_02-CP-ACTTXN                                    *
000300*    SISTEMA CAF  -  CUENTAS Y FONDOS                           *
000400*    ============================================================
000500*    LAYOUT  ARCHIVO  LIBRO DE MOVIMIENTOS (TXNLOG)              *
000600*    ORGANIZACION QSAM LINE SEQUENTIAL, SOLO AGREGA (EXTEND);    *
000700*    SE RELEE COMPLETO AL ARRANCAR PGMMVCAF PARA RECONSTRUIR LA  *
000800*    TABLA WT-TXNIDX (VER PGM_02-tabla-TXNIDX) QUE SOPORTA LA    *
000900*    BUSQUEDA POR TRANSACTION-ID (CANCELACION Y CONSULTA).       *
001000*    LARGO REGISTRO = 120 BYTES                                  *
001100*    ============================================================
001200*    HISTORIA
001300*    1992-09-30  R.ECHAGUE   ALTA DEL LAYOUT - PASE A PRODUCCION *
001400*    1996-07-02  M.ALONSO    CAF-0162 SE AGREGA VISTA CON        *
001500*                            GUIONES DE TXN-ID PARA EL LISTADO   *
001600*    1999-01-11  J.PEREZ     CAF-0231 Y2K - SOLO REVISION        *
001700*    2004-03-22  D.SOSA      CAF-0329 AGREGADO TXN-RESULTADO     *
001800*                            DE UNA POSICION (ANTES SE USABA UN  *
001900*                            CAMPO DE DOS); EL LIBRO AHORA       *
002000*                            GRABA TAMBIEN LOS RECHAZADOS        *
002100******************************************************************
002200 01  REG-ACTTXN.
002300*        POSICION RELATIVA (001:32) IDENTIFICADOR UNICO DE
002400*        MOVIMIENTO (TOKEN HEXADECIMAL SIN GUIONES)
002500     03  TXN-TRANSACTION-ID  PIC X(32)          VALUE SPACES.
002600*        VISTA CON GUIONES DE TXN-TRANSACTION-ID, SOLO PARA
002700*        IMPRESION EN EL LISTADO DE MOVIMIENTOS (CAF-0162).
002800     03  TXN-TXNID-R REDEFINES TXN-TRANSACTION-ID.                CAF-0162
002900         05  TXN-ID-GRUPO-1  PIC X(08).
003000         05  TXN-ID-GRUPO-2  PIC X(04).
003100         05  TXN-ID-GRUPO-3  PIC X(04).
003200         05  TXN-ID-GRUPO-4  PIC X(04).
003300         05  TXN-ID-GRUPO-5  PIC X(12).
003400*        POSICION RELATIVA (033:06) TIPO DE MOVIMIENTO
003500     03  TXN-TIPO            PIC X(06)          VALUE SPACES.
003600         88  TXN-TIPO-USO                       VALUE 'USE   '.
003700         88  TXN-TIPO-CANCEL                     VALUE 'CANCEL'.
003800*        POSICION RELATIVA (039:01) RESULTADO (CAF-0329)
003900     03  TXN-RESULTADO       PIC X(01)          VALUE SPACES.     CAF-0329
004000         88  TXN-EXITOSA                         VALUE 'S'.
004100         88  TXN-FALLIDA                          VALUE 'F'.
004200*        POSICION RELATIVA (040:10) CUENTA SOBRE LA QUE SE
004300*        INTENTO EL MOVIMIENTO
004400     03  TXN-NUMERO-CUENTA   PIC X(10)          VALUE SPACES.
004500*        POSICION RELATIVA (050:07) IMPORTE DEL MOVIMIENTO
004600*        (EMPACADO) - RANGO VALIDO 10 A 100.000.000
004700     03  TXN-IMPORTE         PIC S9(11)V99 COMP-3 VALUE ZEROS.
004800*        POSICION RELATIVA (057:08) SALDO RESULTANTE LUEGO DE
004900*        POSTEAR (SI FALLA, QUEDA IGUAL AL SALDO ANTERIOR)
005000     03  TXN-SALDO-RESULT    PIC S9(13)V99 COMP-3 VALUE ZEROS.
005100*        POSICION RELATIVA (065:14) FECHA/HORA DE POSTEO
005200     03  TXN-FECHORA.
005300         05  TXN-FECHA       PIC 9(08)          VALUE ZEROS.
005400         05  TXN-HORA        PIC 9(06)          VALUE ZEROS.
005500*        VISTA PARTIDA AAAA/MM/DD, USADA PARA LA REGLA DE
005600*        CANCELACION DE "HASTA 1 ANIO ATRAS" (VER PGMFECAF).
005700     03  TXN-FECHA-R REDEFINES TXN-FECHA.
005800         05  TXN-FECHA-AAAA  PIC 9(04).
005900         05  TXN-FECHA-MM    PIC 9(02).
006000         05  TXN-FECHA-DD    PIC 9(02).
006100*        RELLENO HASTA EL LARGO FIJO DE REGISTRO (120 BYTES)
006200     03  FILLER              PIC X(42)          VALUE SPACES.
