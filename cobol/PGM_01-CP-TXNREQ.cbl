000100*////////////////// (TXNREQ) /////////////////////////////////////
000200**************************************
000300*    LAYOUT  ARCHIVO  PEDIDOS  (TXNREQ)
000400*    QSAM LINE SEQUENTIAL, LARGO REGISTRO = 90 BYTES
000500*    UN PEDIDO POR REGISTRO, SIN CLAVE (SE LEE SECUENCIAL)
000600*    COPIADO POR PGMALCAF (SOLO ATIENDE OPEN/CLOSE) Y POR
000700*    PGMMVCAF (SOLO ATIENDE USE/CANCEL/QUERY) - CADA BATCH
000800*    SALTEA LOS PEDIDOS QUE NO LE CORRESPONDEN.
000900*    POSICION RELATIVA (01:02) TIPO NOVEDAD
001000*    AL=ALTA CUENTA; BA=BAJA CUENTA; US=USO; CA=CANCELACION;
001100*    CO=CONSULTA DE MOVIMIENTO
001200**************************************
001300 01  REG-TXNREQ.
001400     03  REQ-TIPO            PIC X(02)          VALUE SPACES.
001500         88  REQ-ES-ALTA                         VALUE 'AL'.
001600         88  REQ-ES-BAJA                          VALUE 'BA'.
001700         88  REQ-ES-USO                            VALUE 'US'.
001800         88  REQ-ES-CANCEL                          VALUE 'CA'.
001900         88  REQ-ES-CONSULTA                        VALUE 'CO'.
002000*        USUARIO PEDIDO (ALTA/BAJA/USO/CANCELACION)
002100     03  REQ-USER-ID         PIC 9(09)          VALUE ZEROS.
002200*        CUENTA PEDIDA (BAJA/USO/CANCELACION)
002300     03  REQ-NUMERO-CUENTA   PIC X(10)          VALUE SPACES.
002400*        IMPORTE PEDIDO: SALDO INICIAL SI ES ALTA, IMPORTE DEL
002500*        MOVIMIENTO SI ES USO O CANCELACION; VACIO EN BAJA Y
002600*        CONSULTA
002700     03  REQ-IMPORTE         PIC S9(11)V99 COMP-3 VALUE ZEROS.
002800*        IDENTIFICADOR DE MOVIMIENTO A CANCELAR O A CONSULTAR;
002900*        VACIO EN ALTA, BAJA Y USO
003000     03  REQ-TRANSACTION-ID  PIC X(32)          VALUE SPACES.
003100*        RELLENO HASTA EL LARGO FIJO DE REGISTRO (90 BYTES)
003200     03  FILLER              PIC X(30)          VALUE SPACES.
003300*///////////////////////////////////////////////////////////////
