000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMFECAF.
000300 AUTHOR.        R. ECHAGUE.
000400 INSTALLATION.  CAF - CUENTAS Y FONDOS.
000500 DATE-WRITTEN.  1992-09-14.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - SISTEMA CAF.
000800******************************************************************
000900*    RUTINA DE FECHAS DEL SISTEMA CAF                            *
001000*    ============================================================
001100*    SUBPROGRAMA DE USO COMUN, LLAMADO POR CALL DESDE PGMALCAF Y *
001200*    PGMMVCAF. ATIENDE DOS FUNCIONES SEGUN LK-FUNCION:           *
001300*      'AC' = DEVUELVE FECHA/HORA ACTUAL DEL SISTEMA (CCYYMMDD Y *
001400*             HHMMSS), USADA PARA SELLAR ALTAS, BAJAS Y          *
001500*             MOVIMIENTOS.                                       *
001600*      'AN' = RECIBE UNA FECHA (LK-FECHA-EVALUAR) Y DEVUELVE EN  *
001700*             LK-RESULTADO SI ESA FECHA ESTA DENTRO DEL ULTIMO   *
001800*             ANIO CONTADO DESDE HOY ('S') O NO ('N'). USADA POR *
001900*             3600-VALIDAR-CANCEL-I PARA LA REGLA DE VENCIMIENTO *
002000*             DE CANCELACIONES.                                  *
002100*    ------------------------------------------------------------
002200*    HISTORIA
002300*    1992-09-14  R.ECHAGUE   ALTA - REEMPLAZA LA RUTINA DE RESTA *
002400*                            DE MESES DEL EJERCICIO DE CLASE,    *
002500*                            AHORA CALCULA ANTIGUEDAD DE FECHAS  *
002600*    1994-02-14  M.ALONSO    CAF-0087 SE AGREGA LA FUNCION 'AC'  *
002700*                            (ANTES SOLO SE RESTABA UN MES)      *
002800*    1996-07-02  M.ALONSO    CAF-0162 CORRIGE CALCULO DE         *
002900*                            ANTIGUEDAD EN ANIOS BISIESTOS       *
003000*                            (COMPARABA SOLO POR DIA JULIANO)    *
003100*    1999-01-11  J.PEREZ     CAF-0231 Y2K - LA FECHA DE SISTEMA  *
003200*                            YA DEVUELVE SIGLO COMPLETO, SE      *
003300*                            ELIMINA EL ARMADO MANUAL DEL SIGLO  *
003400*    2004-03-22  D.SOSA      CAF-0329 SE AGREGA LK-FUNCION 'AN'  *
003500*                            PARA LA REGLA DE CANCELACION A UN   *
003600*                            ANIO, ANTES ESTA RUTINA SOLO DABA LA*
003700*                            FECHA ACTUAL                        *
003800******************************************************************
003900
004000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300
004400 SPECIAL-NAMES.
004500     CLASS CLASE-NUMERICA   IS '0' THRU '9'.
004600
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900
005000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005100 DATA DIVISION.
005200 FILE SECTION.
005300
005400 WORKING-STORAGE SECTION.
005500*========================*
005600
005700*----------- FECHA/HORA DEL SISTEMA ----------------------------
005800 01  WS-FECHA-SYS.
005900     03  WS-FECSYS-AAAAMMDD  PIC 9(08)        VALUE ZEROS.
006000 01  WS-FECSYS-R REDEFINES WS-FECHA-SYS.
006100     03  WS-FECSYS-AAAA      PIC 9(04).
006200     03  WS-FECSYS-MM        PIC 9(02).
006300     03  WS-FECSYS-DD        PIC 9(02).
006400
006500 01  WS-HORA-SYS             PIC 9(06)        VALUE ZEROS.
006600
006700*----------- UMBRAL DE UN ANIO ATRAS (CAF-0329) -----------------
006800 01  WS-FECHA-UMBRAL         PIC 9(08)        VALUE ZEROS.
006900 01  WS-UMBRAL-R REDEFINES WS-FECHA-UMBRAL.
007000     03  WS-UMBRAL-AAAA      PIC 9(04).
007100     03  WS-UMBRAL-MM        PIC 9(02).
007200     03  WS-UMBRAL-DD        PIC 9(02).
007300
007400*----------- VISTA DE TRABAJO DE LA FECHA RECIBIDA --------------
007500 01  WS-FECHA-EVALUAR        PIC 9(08)        VALUE ZEROS.
007600 01  WS-EVALUAR-R REDEFINES WS-FECHA-EVALUAR.
007700     03  WS-EVALUAR-AAAA     PIC 9(04).
007800     03  WS-EVALUAR-MM       PIC 9(02).
007900     03  WS-EVALUAR-DD       PIC 9(02).
008000
008100 77  WS-ANIO-BISIESTO        PIC X(01)        VALUE 'N'.
008200     88  WS-ES-BISIESTO                        VALUE 'S'.
008300     88  WS-NO-ES-BISIESTO                      VALUE 'N'.
008400 77  WS-COCIENTE             PIC S9(04) COMP   VALUE ZEROS.
008500 77  WS-RESTO-4              PIC S9(04) COMP   VALUE ZEROS.
008600 77  WS-RESTO-100            PIC S9(04) COMP   VALUE ZEROS.
008700 77  WS-RESTO-400            PIC S9(04) COMP   VALUE ZEROS.
008800
008900*-------------------------------------------------------------
009000 LINKAGE SECTION.
009100*=================*
009200 01  LK-COMUNICACION.
009300     03  LK-FUNCION          PIC X(02).
009400         88  LK-FUNCION-ACTUAL       VALUE 'AC'.
009500         88  LK-FUNCION-ANTIGUEDAD   VALUE 'AN'.
009600     03  LK-FECHA-ACTUAL.
009700         05  LK-FECACT-AAAAMMDD  PIC 9(08).
009800         05  LK-FECACT-HHMMSS    PIC 9(06).
009900     03  LK-FECHA-EVALUAR        PIC 9(08).
010000     03  LK-RESULTADO            PIC X(01).
010100         88  LK-DENTRO-DE-UN-ANIO    VALUE 'S'.
010200         88  LK-FUERA-DE-UN-ANIO     VALUE 'N'.
010300     03  FILLER                  PIC X(09).
010400
010500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
010600 PROCEDURE DIVISION USING LK-COMUNICACION.
010700
010800 MAIN-PROGRAM-I.
010900
011000     MOVE ZEROS TO RETURN-CODE
011100
011200     EVALUATE TRUE
011300         WHEN LK-FUNCION-ACTUAL
011400             PERFORM 1000-FECHA-ACTUAL-I
011500                THRU 1000-FECHA-ACTUAL-F
011600         WHEN LK-FUNCION-ANTIGUEDAD
011700             PERFORM 2000-ANTIGUEDAD-I
011800                THRU 2000-ANTIGUEDAD-F
011900         WHEN OTHER
012000             DISPLAY '* PGMFECAF - LK-FUNCION INVALIDA: '
012100                                                 LK-FUNCION
012200             MOVE 05 TO RETURN-CODE
012300     END-EVALUATE.
012400
012500 MAIN-PROGRAM-F. GOBACK.
012600
012700*--------------------------------------------------------------
012800 1000-FECHA-ACTUAL-I.                                             CAF-0087
012900
013000     ACCEPT WS-FECHA-SYS FROM DATE YYYYMMDD
013100     ACCEPT WS-HORA-SYS  FROM TIME
013200
013300     MOVE WS-FECHA-SYS TO LK-FECACT-AAAAMMDD
013400     MOVE WS-HORA-SYS  TO LK-FECACT-HHMMSS.
013500
013600 1000-FECHA-ACTUAL-F. EXIT.
013700
013800*--------------------------------------------------------------
013900 2000-ANTIGUEDAD-I.                                               CAF-0329
014000
014100     ACCEPT WS-FECHA-SYS FROM DATE YYYYMMDD
014200     MOVE LK-FECHA-EVALUAR TO WS-FECHA-EVALUAR
014300
014400     PERFORM 2100-CALC-UMBRAL-I THRU 2100-CALC-UMBRAL-F
014500
014600     IF WS-FECHA-EVALUAR IS GREATER THAN OR EQUAL TO
014700                                             WS-FECHA-UMBRAL
014800        AND WS-FECHA-EVALUAR IS LESS THAN OR EQUAL TO
014900                                             WS-FECHA-SYS
015000        SET LK-DENTRO-DE-UN-ANIO TO TRUE
015100     ELSE
015200        SET LK-FUERA-DE-UN-ANIO TO TRUE
015300     END-IF.
015400
015500 2000-ANTIGUEDAD-F. EXIT.
015600
015700*--------------------------------------------------------------
015800*    CALCULA WS-FECHA-UMBRAL = FECHA DE HOY MENOS UN ANIO,
015900*    AJUSTANDO 29/02 A 28/02 CUANDO EL ANIO ACTUAL NO ES
016000*    BISIESTO (CAF-0162).
016100*--------------------------------------------------------------
016200 2100-CALC-UMBRAL-I.                                              CAF-0329
016300
016400     MOVE WS-FECHA-SYS TO WS-FECHA-UMBRAL
016500     SUBTRACT 1 FROM WS-UMBRAL-AAAA
016600
016700     IF WS-FECSYS-MM = 02 AND WS-FECSYS-DD = 29
016800        PERFORM 2110-VERIF-BISIESTO-I THRU 2110-VERIF-BISIESTO-F
016900        IF WS-NO-ES-BISIESTO
017000           MOVE 28 TO WS-UMBRAL-DD
017100        END-IF
017200     END-IF.
017300
017400 2100-CALC-UMBRAL-F. EXIT.
017500
017600*--------------------------------------------------------------
017700 2110-VERIF-BISIESTO-I.                                           CAF-0162
017800
017900     SET WS-NO-ES-BISIESTO TO TRUE
018000     DIVIDE WS-UMBRAL-AAAA BY 4   GIVING WS-COCIENTE
018100                                   REMAINDER WS-RESTO-4
018200     DIVIDE WS-UMBRAL-AAAA BY 100 GIVING WS-COCIENTE
018300                                   REMAINDER WS-RESTO-100
018400     DIVIDE WS-UMBRAL-AAAA BY 400 GIVING WS-COCIENTE
018500                                   REMAINDER WS-RESTO-400
018600
018700     IF WS-RESTO-4 = ZEROS AND
018800        (WS-RESTO-100 NOT = ZEROS OR WS-RESTO-400 = ZEROS)
018900        SET WS-ES-BISIESTO TO TRUE
019000     END-IF.
019100
019200 2110-VERIF-BISIESTO-F. EXIT.
